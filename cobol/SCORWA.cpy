000100******************************************************************
000200*    SCORWA  -  DEAL SCORER RESULT WORK AREA
000300*    SW-FACTOR SUBSCRIPTS 1-6 ARE, IN ORDER, SENTIMENT /
000400*    ENGAGEMENT / OBJECTION-RESOLUTION / NEXT-STEPS /
000500*    BUDGET-TIMELINE / DECISION-MAKER - THE SAME ORDER THE
000600*    WEIGHTS ARE LISTED IN THE DEAL SCORER BUSINESS RULES.
000700******************************************************************
000800 01  SCORWA-AREA.
000900     05  SW-FACTOR               OCCURS 6 TIMES
001000                                  PIC 9(03)V9(03).
001100     05  SW-DEAL-SCORE           PIC 9(03)V9(03).
001200     05  SW-DEAL-SCORE-OUT       PIC 9(03)V9(01).
001300     05  SW-RISK-LEVEL           PIC X(08).
001400     05  SW-STRONGEST-FACTOR     PIC 9(01) COMP.
001500     05  SW-WEAKEST-FACTOR       PIC 9(01) COMP.
001600     05  SW-WEAKEST-BELOW-60     PIC X.
001700     05  SW-RECOMMEND-CNT        PIC 9(02) COMP.
001800     05  SW-DROP-DEAL-FLAG       PIC X.
