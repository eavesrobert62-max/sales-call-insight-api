000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALLINTC.
000300 AUTHOR.        J K LOWRY.
000400 INSTALLATION.  SOUTHRIDGE DP CENTER.
000500 DATE-WRITTEN.  04/19/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CALLINTC IS CALLED ONCE PER CALL RECORD BY THE CALL ANALYSIS
001300*    DRIVER, CALLANLZ.  IT CLASSIFIES THE PROSPECT'S BUYING INTENT
001400*    INTO ONE OF FOUR CLASSES - READY-TO-BUY, COMPARING,
001500*    RESEARCHING, STALLED - AND RETURNS THE INTCWA-AREA RESULT
001600*    WORK AREA (COPY INTCWA).  EACH CLASS IS SCORED INDEPENDENTLY
001700*    FROM A WEIGHTED KEYWORD COUNT, A BONUS IF A RELATED PHRASE IS
001800*    PRESENT, A PENALTY FOR EACH CONTRADICTING PHRASE PRESENT, AND
001900*    A TALK-RATIO ADJUSTMENT TAKEN FROM THE ENTITY SCANNER RESULT
002000*    (COPY XSCNWA, BUILT BY CALLXSCN AND PASSED IN).  THE HIGHEST
002100*    SCORING CLASS IS THE PRIMARY INTENT - TIES GO TO THE CLASS
002200*    LISTED FIRST.
002300*****************************************************************
002400*
002500*    CHANGE LOG.
002600*        04/19/91 JKL  00000  ORIGINAL PROGRAM FOR CALL ANALYSIS
002700*                             BATCH REWRITE PROJECT (TKT CR-4471).
002800*        09/02/91 JKL  00118  ALIGNED CLASS WEIGHTS WITH MARKETING
002900*                             SCORING MEMO DATED 08/29/91.
003000*        05/06/94 RH   00276  TALK-RATIO ADJUSTMENT ADDED - TIES
003100*                             BACK TO CALLXSCN XW-PROSPECT-PCT.
003200*        10/02/97 JKL  00340  REVIEWED FOR Y2K - NO DATE-WINDOWING
003300*                             LOGIC IN THIS PROGRAM, NO CHANGE
003400*                             REQUIRED.  SIGNED OFF CR-5820.
003500*        07/15/99 DCM  00388  NEGATIVE-PHRASE PENALTY NOW APPLIED
003600*                             ONCE PER PHRASE, NOT PER OCCURRENCE.
003700*        06/14/03 JKL  00430  CONFIDENCE CALCULATION SIMPLIFIED -
003800*                             PRIMARY IS ALWAYS ITS OWN MAXIMUM.
003900*        02/19/05 DCM  00562  NEGATIVE-PHRASE PENALTY COULD DRIVE
004000*                             IW-SCORE BELOW ZERO, WHICH THEN
004100*                             THREW OFF 230-ADJUST-TALK-RATIO.
004200*                             FLOORED AT ZERO IN 220-SCAN-NEGATIVES.
004300*        07/19/07 RH   00614  WS-MAIN-KEYWORD-LIT READY-TO-BUY
004400*                             ENTRY 'LETS DO IT' HAD THE
004500*                             APOSTROPHE STRIPPED - NEVER MATCHED
004600*                             THE UPCASED TRANSCRIPT TEXT.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS WS-TRACE-ON
005400            OFF STATUS IS WS-TRACE-OFF.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
006000*
006100 01  WS-SCAN-SUBSCRIPTS.
006200     05  WS-LN                PIC 9(04) COMP.
006300     05  WS-KW                PIC 9(02) COMP.
006400     05  WS-CL                PIC 9(01) COMP.
006500     05  FILLER                PIC X(04).
006600*
006700 01  WS-LINE-WORK.
006800     05  WS-HIT-TALLY          PIC 9(04) COMP.
006900     05  WS-HIT-TOTAL          PIC 9(04) COMP.
007000     05  WS-BONUS-HIT-SW       PIC X VALUE 'N'.
007100     05  FILLER                PIC X(04).
007200*
007300* ----------------------------------------------------------------
007400*    4 INTENT CLASSES, IN SCORING ORDER READY-TO-BUY/COMPARING/
007500*    RESEARCHING/STALLED - THE SAME ORDER USED FOR TIE-BREAKING.
007600*    WS-MAIN-START/WORDS, WS-BONUS-START/WORDS AND WS-NEG-START/
007700*    WORDS INDEX INTO THREE SEPARATE FLAT KEYWORD LISTS BELOW SO
007800*    ONE SCORING LOOP SERVES ALL 4 CLASSES.
007900* ----------------------------------------------------------------
008000 01  WS-CLASS-RANGE-TBL.
008100     05  WS-CLASS-RANGE OCCURS 4 TIMES.
008200         10  WS-MAIN-START     PIC 9(02) COMP.
008300         10  WS-MAIN-WORDS     PIC 9(02) COMP.
008400         10  WS-BONUS-START    PIC 9(02) COMP.
008500         10  WS-BONUS-WORDS    PIC 9(02) COMP.
008600         10  WS-NEG-START      PIC 9(02) COMP.
008700         10  WS-NEG-WORDS      PIC 9(02) COMP.
008800*
008900 01  WS-CLASS-NAME-LIT.
009000     05  FILLER                PIC X(12) VALUE 'READY-TO-BUY'.
009100     05  FILLER                PIC X(12) VALUE 'COMPARING'.
009200     05  FILLER                PIC X(12) VALUE 'RESEARCHING'.
009300     05  FILLER                PIC X(12) VALUE 'STALLED'.
009400 01  WS-CLASS-NAME-TBL REDEFINES WS-CLASS-NAME-LIT.
009500     05  WS-CLASS-NAME         PIC X(12) OCCURS 4 TIMES.
009600*
009700 01  WS-CLASS-WEIGHT-LIT.
009800     05  FILLER                PIC 9V9(03) VALUE 1.000.
009900     05  FILLER                PIC 9V9(03) VALUE 0.700.
010000     05  FILLER                PIC 9V9(03) VALUE 0.500.
010100     05  FILLER                PIC 9V9(03) VALUE 0.300.
010200 01  WS-CLASS-WEIGHT-TBL REDEFINES WS-CLASS-WEIGHT-LIT.
010300     05  WS-CLASS-WEIGHT       PIC 9V9(03) OCCURS 4 TIMES.
010400*
010500 01  WS-CLASS-BONUS-AMT-LIT.
010600     05  FILLER                PIC 9V9(03) VALUE 0.500.
010700     05  FILLER                PIC 9V9(03) VALUE 0.300.
010800     05  FILLER                PIC 9V9(03) VALUE 0.000.
010900     05  FILLER                PIC 9V9(03) VALUE 0.300.
011000 01  WS-CLASS-BONUS-AMT-TBL REDEFINES WS-CLASS-BONUS-AMT-LIT.
011100     05  WS-CLASS-BONUS-AMT    PIC 9V9(03) OCCURS 4 TIMES.
011200*
011300 01  WS-MAIN-KEYWORD-LIT.
011400*    READY-TO-BUY (8)
011500     05  FILLER                PIC X(20) VALUE 'BUY'.
011600     05  FILLER                PIC X(20) VALUE 'PURCHASE'.
011700     05  FILLER                PIC X(20) VALUE 'SIGN'.
011800     05  FILLER                PIC X(20) VALUE 'CONTRACT'.
011900     05  FILLER                PIC X(20) VALUE 'AGREE'.
012000     05  FILLER                PIC X(20) VALUE 'READY'.
012100     05  FILLER                PIC X(20) VALUE 'LET''S DO IT'.
012200     05  FILLER                PIC X(20) VALUE
012300                                   'WHEN CAN WE START'.
012400*    COMPARING (7)
012500     05  FILLER                PIC X(20) VALUE 'COMPARE'.
012600     05  FILLER                PIC X(20) VALUE 'VERSUS'.
012700     05  FILLER                PIC X(20) VALUE 'VS'.
012800     05  FILLER                PIC X(20) VALUE 'ALTERNATIVE'.
012900     05  FILLER                PIC X(20) VALUE 'COMPETITOR'.
013000     05  FILLER                PIC X(20) VALUE 'OTHER OPTIONS'.
013100     05  FILLER                PIC X(20) VALUE
013200                                   'DIFFERENCE BETWEEN'.
013300*    RESEARCHING (8)
013400     05  FILLER                PIC X(20) VALUE 'INFORMATION'.
013500     05  FILLER                PIC X(20) VALUE 'DETAILS'.
013600     05  FILLER                PIC X(20) VALUE 'HOW DOES'.
013700     05  FILLER                PIC X(20) VALUE 'WHAT IS'.
013800     05  FILLER                PIC X(20) VALUE 'EXPLAIN'.
013900     05  FILLER                PIC X(20) VALUE 'DEMO'.
014000     05  FILLER                PIC X(20) VALUE 'SHOW ME'.
014100     05  FILLER                PIC X(20) VALUE 'LEARN MORE'.
014200*    STALLED (6)
014300     05  FILLER                PIC X(20) VALUE 'THINK ABOUT IT'.
014400     05  FILLER                PIC X(20) VALUE 'MAYBE LATER'.
014500     05  FILLER                PIC X(20) VALUE 'NOT SURE'.
014600     05  FILLER                PIC X(20) VALUE 'NEED TIME'.
014700     05  FILLER                PIC X(20) VALUE 'LET ME GET BACK'.
014800     05  FILLER                PIC X(20) VALUE 'HOLD OFF'.
014900 01  WS-MAIN-KEYWORD-TBL REDEFINES WS-MAIN-KEYWORD-LIT.
015000     05  WS-MAIN-KEYWORD       PIC X(20) OCCURS 29 TIMES.
015100*
015200 01  WS-BONUS-KEYWORD-LIT.
015300*    READY-TO-BUY BONUS (4)
015400     05  FILLER                PIC X(16) VALUE 'IMPLEMENTATION'.
015500     05  FILLER                PIC X(16) VALUE 'ONBOARDING'.
015600     05  FILLER                PIC X(16) VALUE 'START'.
015700     05  FILLER                PIC X(16) VALUE 'GO LIVE'.
015800*    COMPARING BONUS (4)
015900     05  FILLER                PIC X(16) VALUE 'SALESFORCE'.
016000     05  FILLER                PIC X(16) VALUE 'HUBSPOT'.
016100     05  FILLER                PIC X(16) VALUE 'ZOHO'.
016200     05  FILLER                PIC X(16) VALUE 'PIPEDRIVE'.
016300*    RESEARCHING HAS NO BONUS LIST - WS-BONUS-WORDS (3) IS 0.
016400*    STALLED BONUS (3)
016500     05  FILLER                PIC X(16) VALUE 'SOMEDAY'.
016600     05  FILLER                PIC X(16) VALUE 'EVENTUALLY'.
016700     05  FILLER                PIC X(16) VALUE 'DOWN THE ROAD'.
016800 01  WS-BONUS-KEYWORD-TBL REDEFINES WS-BONUS-KEYWORD-LIT.
016900     05  WS-BONUS-KEYWORD      PIC X(16) OCCURS 11 TIMES.
017000*
017100 01  WS-NEG-KEYWORD-LIT.
017200*    READY-TO-BUY NEGATIVE (4)
017300     05  FILLER                PIC X(24) VALUE 'NOT READY'.
017400     05  FILLER                PIC X(24) VALUE 'TOO EARLY'.
017500     05  FILLER                PIC X(24) VALUE 'JUST LOOKING'.
017600     05  FILLER                PIC X(24) VALUE 'NO BUDGET'.
017700*    COMPARING NEGATIVE (3)
017800     05  FILLER                PIC X(24) VALUE 'ONLY YOU'.
017900     05  FILLER                PIC X(24) VALUE 'NO OTHER OPTIONS'.
018000     05  FILLER                PIC X(24) VALUE 'ALREADY DECIDED'.
018100*    RESEARCHING NEGATIVE (3)
018200     05  FILLER                PIC X(24) VALUE 'ALREADY KNOW'.
018300     05  FILLER                PIC X(24) VALUE 'FAMILIAR WITH'.
018400     05  FILLER                PIC X(24) VALUE 'UNDERSTAND'.
018500*    STALLED NEGATIVE (3)
018600     05  FILLER                PIC X(24) VALUE
018700                                   'DEFINITELY INTERESTED'.
018800     05  FILLER                PIC X(24) VALUE 'SURE'.
018900     05  FILLER                PIC X(24) VALUE 'ABSOLUTELY'.
019000 01  WS-NEG-KEYWORD-TBL REDEFINES WS-NEG-KEYWORD-LIT.
019100     05  WS-NEG-KEYWORD        PIC X(24) OCCURS 13 TIMES.
019200*
019300 LINKAGE SECTION.
019400 COPY TRNLIN.
019500 COPY XSCNWA.
019600 COPY INTCWA.
019700*
019800 PROCEDURE DIVISION USING TX-LINE-TABLE-AREA, XSCNWA-AREA,
019900         INTCWA-AREA.
020000*
020100 000-MAIN.
020200     MOVE 'CALLINTC STARTED' TO WS-PROGRAM-STATUS.
020300     PERFORM 100-INIT-RESULT-AREA THRU 100-EXIT.
020400     PERFORM 210-SCORE-ONE-CLASS THRU 210-EXIT
020500             VARYING WS-CL FROM 1 BY 1 UNTIL WS-CL > 4.
020600     PERFORM 300-PICK-PRIMARY THRU 300-EXIT.
020700     MOVE 'CALLINTC ENDED' TO WS-PROGRAM-STATUS.
020800     GOBACK.
020900*
021000 100-INIT-RESULT-AREA.
021100     MOVE 0 TO IW-SCORE (1) IW-SCORE (2) IW-SCORE (3)
021200               IW-SCORE (4).
021300     MOVE 0 TO IW-PRIMARY-IDX.
021400     MOVE SPACES TO IW-PRIMARY-INTENT.
021500     MOVE 0 TO IW-CONFIDENCE.
021600*    MAIN-KEYWORD RANGES, BONUS-KEYWORD RANGES, NEGATIVE-KEYWORD
021700*    RANGES - MATCH THE LAYOUT OF THE THREE LITERAL TABLES ABOVE.
021800     MOVE 1  TO WS-MAIN-START (1).  MOVE 8 TO WS-MAIN-WORDS (1).
021900     MOVE 9  TO WS-MAIN-START (2).  MOVE 7 TO WS-MAIN-WORDS (2).
022000     MOVE 16 TO WS-MAIN-START (3).  MOVE 8 TO WS-MAIN-WORDS (3).
022100     MOVE 24 TO WS-MAIN-START (4).  MOVE 6 TO WS-MAIN-WORDS (4).
022200     MOVE 1 TO WS-BONUS-START (1).  MOVE 4 TO WS-BONUS-WORDS (1).
022300     MOVE 5 TO WS-BONUS-START (2).  MOVE 4 TO WS-BONUS-WORDS (2).
022400     MOVE 9 TO WS-BONUS-START (3).  MOVE 0 TO WS-BONUS-WORDS (3).
022500     MOVE 9 TO WS-BONUS-START (4).  MOVE 3 TO WS-BONUS-WORDS (4).
022600     MOVE 1  TO WS-NEG-START (1).   MOVE 4 TO WS-NEG-WORDS (1).
022700     MOVE 5  TO WS-NEG-START (2).   MOVE 3 TO WS-NEG-WORDS (2).
022800     MOVE 8  TO WS-NEG-START (3).   MOVE 3 TO WS-NEG-WORDS (3).
022900     MOVE 11 TO WS-NEG-START (4).   MOVE 3 TO WS-NEG-WORDS (4).
023000 100-EXIT.
023100     EXIT.
023200*
023300*-----------------------------------------------------------------
023400*    210-SCORE-ONE-CLASS - WEIGHTED KEYWORD COUNT, BONUS, EACH
023500*    NEGATIVE PHRASE PRESENT, THEN THE TALK-RATIO ADJUSTMENT.
023600*-----------------------------------------------------------------
023700 210-SCORE-ONE-CLASS.
023800     MOVE 0 TO WS-HIT-TOTAL.
023900     PERFORM 212-SCAN-MAIN-KW THRU 212-EXIT
024000             VARYING WS-KW FROM WS-MAIN-START (WS-CL) BY 1
024100             UNTIL WS-KW > WS-MAIN-START (WS-CL)
024200                        + WS-MAIN-WORDS (WS-CL) - 1.
024300     COMPUTE IW-SCORE (WS-CL) ROUNDED =
024400             WS-HIT-TOTAL * WS-CLASS-WEIGHT (WS-CL).
024500     PERFORM 216-SCAN-BONUS THRU 216-EXIT.
024600     PERFORM 220-SCAN-NEGATIVES THRU 220-EXIT.
024700     PERFORM 230-ADJUST-TALK-RATIO THRU 230-EXIT.
024800 210-EXIT.
024900     EXIT.
025000*
025100 212-SCAN-MAIN-KW.
025200     PERFORM 214-SCAN-MAIN-LINE THRU 214-EXIT
025300             VARYING WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT.
025400 212-EXIT.
025500     EXIT.
025600*
025700 214-SCAN-MAIN-LINE.
025800     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
025900         GO TO 214-EXIT.
026000     MOVE 0 TO WS-HIT-TALLY.
026100     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
026200             FOR ALL WS-MAIN-KEYWORD (WS-KW).
026300     ADD WS-HIT-TALLY TO WS-HIT-TOTAL.
026400 214-EXIT.
026500     EXIT.
026600*
026700 216-SCAN-BONUS.
026800     MOVE 'N' TO WS-BONUS-HIT-SW.
026900     IF WS-BONUS-WORDS (WS-CL) = 0
027000         GO TO 216-EXIT.
027100     PERFORM 218-SCAN-BONUS-KW THRU 218-EXIT
027200             VARYING WS-KW FROM WS-BONUS-START (WS-CL) BY 1
027300             UNTIL WS-KW > WS-BONUS-START (WS-CL)
027400                        + WS-BONUS-WORDS (WS-CL) - 1
027500                    OR WS-BONUS-HIT-SW = 'Y'.
027600     IF WS-BONUS-HIT-SW = 'Y'
027700         ADD WS-CLASS-BONUS-AMT (WS-CL) TO IW-SCORE (WS-CL)
027800     END-IF.
027900 216-EXIT.
028000     EXIT.
028100*
028200 218-SCAN-BONUS-KW.
028300     MOVE 0 TO WS-HIT-TALLY.
028400     PERFORM 219-SCAN-BONUS-LINE THRU 219-EXIT
028500             VARYING WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT
028600                 OR WS-HIT-TALLY > 0.
028700     IF WS-HIT-TALLY > 0
028800         MOVE 'Y' TO WS-BONUS-HIT-SW
028900     END-IF.
029000 218-EXIT.
029100     EXIT.
029200*
029300 219-SCAN-BONUS-LINE.
029400     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
029500         GO TO 219-EXIT.
029600     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
029700             FOR ALL WS-BONUS-KEYWORD (WS-KW).
029800 219-EXIT.
029900     EXIT.
030000*
030100 220-SCAN-NEGATIVES.
030200     PERFORM 222-SCAN-ONE-NEG-KW THRU 222-EXIT
030300             VARYING WS-KW FROM WS-NEG-START (WS-CL) BY 1
030400             UNTIL WS-KW > WS-NEG-START (WS-CL)
030500                        + WS-NEG-WORDS (WS-CL) - 1.
030600     IF IW-SCORE (WS-CL) < 0
030700         MOVE 0 TO IW-SCORE (WS-CL)
030800     END-IF.
030900 220-EXIT.
031000     EXIT.
031100*
031200 222-SCAN-ONE-NEG-KW.
031300     MOVE 0 TO WS-HIT-TALLY.
031400     PERFORM 224-SCAN-NEG-LINE THRU 224-EXIT
031500             VARYING WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT
031600                 OR WS-HIT-TALLY > 0.
031700     IF WS-HIT-TALLY > 0
031800         SUBTRACT 0.500 FROM IW-SCORE (WS-CL)
031900     END-IF.
032000 222-EXIT.
032100     EXIT.
032200*
032300 224-SCAN-NEG-LINE.
032400     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
032500         GO TO 224-EXIT.
032600     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
032700             FOR ALL WS-NEG-KEYWORD (WS-KW).
032800 224-EXIT.
032900     EXIT.
033000*
033100 230-ADJUST-TALK-RATIO.
033200     IF XW-PROSPECT-PCT > 60.000
033300         COMPUTE IW-SCORE (WS-CL) ROUNDED =
033400                 IW-SCORE (WS-CL) * 1.2
033500     ELSE
033600         IF XW-PROSPECT-PCT < 30.000
033700             COMPUTE IW-SCORE (WS-CL) ROUNDED =
033800                     IW-SCORE (WS-CL) * 0.8
033900         END-IF
034000     END-IF.
034100     IF WS-CL = 1 AND XW-PROSPECT-PCT > 50.000
034200         COMPUTE IW-SCORE (1) ROUNDED = IW-SCORE (1) * 1.3
034300     END-IF.
034400     IF WS-CL = 4 AND XW-PROSPECT-PCT < 40.000
034500         COMPUTE IW-SCORE (4) ROUNDED = IW-SCORE (4) * 1.2
034600     END-IF.
034700 230-EXIT.
034800     EXIT.
034900*
035000*-----------------------------------------------------------------
035100*    300-PICK-PRIMARY - HIGHEST IW-SCORE WINS, TIES RESOLVED IN
035200*    CLASS LIST ORDER (LOWEST SUBSCRIPT WINS).  CONFIDENCE IS
035300*    1.000 WHENEVER THE PRIMARY CLASS SCORED ABOVE ZERO, SINCE
035400*    THE PRIMARY IS BY DEFINITION ITS OWN MAXIMUM.
035500*-----------------------------------------------------------------
035600 300-PICK-PRIMARY.
035700     MOVE 1 TO IW-PRIMARY-IDX.
035800     PERFORM 310-TEST-ONE-SCORE THRU 310-EXIT
035900             VARYING WS-CL FROM 2 BY 1 UNTIL WS-CL > 4.
036000     MOVE WS-CLASS-NAME (IW-PRIMARY-IDX) TO IW-PRIMARY-INTENT.
036100     IF IW-SCORE (IW-PRIMARY-IDX) > 0
036200         MOVE 1.000 TO IW-CONFIDENCE
036300     ELSE
036400         MOVE 0 TO IW-CONFIDENCE
036500     END-IF.
036600 300-EXIT.
036700     EXIT.
036800*
036900 310-TEST-ONE-SCORE.
037000     IF IW-SCORE (WS-CL) > IW-SCORE (IW-PRIMARY-IDX)
037100         MOVE WS-CL TO IW-PRIMARY-IDX
037200     END-IF.
037300 310-EXIT.
037400     EXIT.
037500*
037600*  END OF PROGRAM CALLINTC
