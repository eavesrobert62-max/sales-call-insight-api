000100******************************************************************
000200*    CALHDR  -  CALL HEADER RECORD LAYOUT
000300*    ONE RECORD PER RECORDED SALES CALL, FOLLOWED ON THE
000400*    TRANSCRIPT FILE BY CH-LINE-CNT TRANSCRIPT-LINE RECORDS.
000500*    FIXED LENGTH 30, NO SPARE BYTES - SEE CALLANLZ REMARKS.
000600******************************************************************
000700 01  CALL-HEADER-REC.
000800     05  CH-CALL-ID              PIC 9(06).
000900     05  CH-REP-ID               PIC 9(04).
001000     05  CH-TEAM-ID              PIC 9(04).
001100     05  CH-CALL-TYPE            PIC X(12).
001200     05  CH-LINE-CNT             PIC 9(04).
