000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALLOBJD.
000300 AUTHOR.        D C MASON.
000400 INSTALLATION.  SOUTHRIDGE DP CENTER.
000500 DATE-WRITTEN.  04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CALLOBJD IS CALLED ONCE PER CALL RECORD BY THE CALL ANALYSIS
001300*    DRIVER, CALLANLZ.  IT SCANS THE IN-MEMORY TRANSCRIPT LINE
001400*    TABLE (COPY TRNLIN) FOR SALES OBJECTIONS AND RETURNS THE
001500*    OBJDWA-AREA RESULT WORK AREA (COPY OBJDWA) -
001600*         - OBJECTION COUNT, OVERALL AND BY CATEGORY
001700*         - TOP (MOST FREQUENT) OBJECTION CATEGORY
001800*         - OBJECTION RATE (COUNT OVER AN ASSUMED 10 LINE CALL)
001900*         - COACHING FLAGS - MULTIPLE HITS IN ONE CATEGORY, A
002000*           LATE-STAGE OBJECTION, AN UNRESOLVED OBJECTION
002100*
002200*    A LINE MAY TRIP MORE THAN ONE CATEGORY - THE CATEGORIES ARE
002300*    NOT MUTUALLY EXCLUSIVE.  THIS PROGRAM RETURNS COUNTS AND
002400*    FLAGS ONLY, BY CATEGORY AND OVERALL - IT DOES NOT ITSELF
002500*    PRINT ANYTHING.  THE COACHING REPORT IS PRINTED BY CALLANLZ
002600*    FROM ITS OWN CATEGORY AND RECOMMENDATION TABLES.
002700*****************************************************************
002800*
002900*    CHANGE LOG.
003000*        04/02/91 DCM  00000  ORIGINAL PROGRAM FOR CALL ANALYSIS
003100*                             BATCH REWRITE PROJECT (TKT CR-4471).
003200*        09/02/91 DCM  00118  ALIGNED CATEGORY ORDER WITH CALLSCOR
003300*                             OBJECTION-RESOLUTION FACTOR.
003400*        03/21/93 RH   00233  ADDED UNRESOLVED-OBJECTION FLAG PER
003500*                             SALES OPS REQUEST.
003600*        08/11/95 JKL  00288  LATE-STAGE THRESHOLD SET AT 80% OF
003700*                             CALL - MATCHES CALLXSCN TIMELINE.
003800*        10/02/97 DCM  00340  REVIEWED FOR Y2K - NO DATE-WINDOWING
003900*                             LOGIC IN THIS PROGRAM, NO CHANGE
004000*                             REQUIRED.  SIGNED OFF CR-5820.
004100*        02/09/00 JKL  00391  MULTIPLE-CATEGORY COACHING FLAG
004200*                             ADDED - THRESHOLD IS 2 HITS.
004300*        06/14/03 RH   00430  TOP-CATEGORY TIE NOW RESOLVED IN
004400*                             CATEGORY LIST ORDER, LOWEST WINS.
004500*        02/11/05 DCM  00477  ADDED OW-COACH-LATE-CNT AT 70% OF
004600*                             CALL FOR CALLANLZ COACHABLE-MOMENT
004700*                             LOGIC - SEPARATE FROM THE 80% LATE-
004800*                             STAGE FLAG ABOVE.  SALES OPS REQUEST
004900*                             PER MEMO 02/03/05.
005000*        09/06/06 JKL  00588  DROPPED THE RECOMMENDED-RESPONSE
005100*                             LITERAL TABLE - NEVER WIRED INTO
005200*                             OBJDWA-AREA OR READ BY CALLANLZ.
005300*                             REMARKS CORRECTED TO MATCH.
005400*        01/15/07 RH   00605  ADDED 88-LEVELS FOR THE LINE-HIT
005500*                             AND LATE-STAGE SWITCHES TO MATCH
005600*                             HOUSE CONVENTION USED ELSEWHERE.
005700*        07/19/07 DCM  00614  CATEGORY 7 LITERAL WAS TRUNCATED TO
005800*                             'IMPLEMENTATN' - SPELLED OUT IN FULL
005900*                             TO MATCH THE PIC X(14) FIELD.  ALSO
006000*                             RESTORED THE EMBEDDED APOSTROPHE IN
006100*                             THE PRICE AND NEED KEYWORD LITERALS
006200*                             SO THEY MATCH THE UPCASED TRANSCRIPT
006300*                             TEXT - THEY NEVER HIT AS WRITTEN.
006400*****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000     UPSI-0 ON STATUS IS WS-TRACE-ON
007100            OFF STATUS IS WS-TRACE-OFF.
007200*
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*
007600 01  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
007700*
007800 01  WS-SCAN-SUBSCRIPTS.
007900     05  WS-LN                PIC 9(04) COMP.
008000     05  WS-KW                PIC 9(02) COMP.
008100     05  WS-CT                PIC 9(02) COMP.
008200     05  FILLER                PIC X(04).
008300*
008400 01  WS-LINE-WORK.
008500     05  WS-HIT-TALLY          PIC 9(04) COMP.
008600     05  WS-LINE-HIT-SW        PIC X VALUE 'N'.
008700         88  OBJ-HIT-FOUND         VALUE 'Y'.
008800         88  OBJ-HIT-NOT-FOUND     VALUE 'N'.
008900     05  WS-LINE-POSITION      PIC 9V9(03).
009000     05  FILLER                PIC X(04).
009100*
009200* ----------------------------------------------------------------
009300*    7 OBJECTION CATEGORIES - WS-OBJ-START/WS-OBJ-WORDS INDEX INTO
009400*    THE FLAT KEYWORD LIST SO ONE SCAN LOOP SERVES ALL 7.
009500*    CATEGORY NAMES ARE IN THE SAME FIXED ORDER - PRICE/TIMING/
009600*    AUTHORITY/NEED/COMPETITION/TRUST/IMPLEMENTATION.
009700* ----------------------------------------------------------------
009800 01  WS-OBJ-RANGE-TBL.
009900     05  WS-OBJ-RANGE OCCURS 7 TIMES.
010000         10  WS-OBJ-START      PIC 9(02) COMP.
010100         10  WS-OBJ-WORDS      PIC 9(02) COMP.
010200*
010300 01  WS-OBJ-NAME-LIT.
010400     05  FILLER                PIC X(14) VALUE 'PRICE'.
010500     05  FILLER                PIC X(14) VALUE 'TIMING'.
010600     05  FILLER                PIC X(14) VALUE 'AUTHORITY'.
010700     05  FILLER                PIC X(14) VALUE 'NEED'.
010800     05  FILLER                PIC X(14) VALUE 'COMPETITION'.
010900     05  FILLER                PIC X(14) VALUE 'TRUST'.
011000     05  FILLER                PIC X(14) VALUE 'IMPLEMENTATION'.
011100 01  WS-OBJ-NAME-TBL REDEFINES WS-OBJ-NAME-LIT.
011200     05  WS-OBJ-NAME           PIC X(14) OCCURS 7 TIMES.
011300*
011400 01  WS-OBJ-KEYWORD-LIT.
011500*    CATEGORY 1 - PRICE (7)
011600     05  FILLER                PIC X(16) VALUE 'EXPENSIVE'.
011700     05  FILLER                PIC X(16) VALUE 'TOO MUCH'.
011800     05  FILLER                PIC X(16) VALUE 'COST'.
011900     05  FILLER                PIC X(16) VALUE 'PRICE'.
012000     05  FILLER                PIC X(16) VALUE 'BUDGET'.
012100     05  FILLER                PIC X(16) VALUE 'CAN''T AFFORD'.
012200     05  FILLER                PIC X(16) VALUE 'CHEAPER'.
012300*    CATEGORY 2 - TIMING (7)
012400     05  FILLER                PIC X(16) VALUE 'TOO BUSY'.
012500     05  FILLER                PIC X(16) VALUE 'NOT NOW'.
012600     05  FILLER                PIC X(16) VALUE 'LATER'.
012700     05  FILLER                PIC X(16) VALUE 'WRONG TIME'.
012800     05  FILLER                PIC X(16) VALUE 'WAIT'.
012900     05  FILLER                PIC X(16) VALUE 'NOT READY'.
013000     05  FILLER                PIC X(16) VALUE 'NEXT QUARTER'.
013100*    CATEGORY 3 - AUTHORITY (6)
013200     05  FILLER                PIC X(16) VALUE 'NEED TO CHECK'.
013300     05  FILLER                PIC X(16) VALUE 'MY BOSS'.
013400     05  FILLER                PIC X(16) VALUE 'MANAGER'.
013500     05  FILLER                PIC X(16) VALUE 'COMMITTEE'.
013600     05  FILLER                PIC X(16) VALUE 'NOT MY DECISION'.
013700     05  FILLER                PIC X(16) VALUE 'APPROVAL'.
013800*    CATEGORY 4 - NEED (5)
013900     05  FILLER                PIC X(16) VALUE 'DON''T NEED'.
014000     05  FILLER                PIC X(16) VALUE 'NOT INTERESTED'.
014100     05  FILLER                PIC X(16) VALUE 'HAPPY WITH'.
014200     05  FILLER                PIC X(16) VALUE 'WORKING FINE'.
014300     05  FILLER                PIC X(16) VALUE 'NO PROBLEM'.
014400*    CATEGORY 5 - COMPETITION (5)
014500     05  FILLER                PIC X(16) VALUE 'COMPETITOR'.
014600     05  FILLER                PIC X(16) VALUE 'ALTERNATIVE'.
014700     05  FILLER                PIC X(16) VALUE 'OTHER OPTION'.
014800     05  FILLER                PIC X(16) VALUE 'X COMPANY'.
014900     05  FILLER                PIC X(16) VALUE 'ALREADY USING'.
015000*    CATEGORY 6 - TRUST (6)
015100     05  FILLER                PIC X(16) VALUE 'NOT SURE'.
015200     05  FILLER                PIC X(16) VALUE 'UNCERTAIN'.
015300     05  FILLER                PIC X(16) VALUE 'RISKY'.
015400     05  FILLER                PIC X(16) VALUE 'GUARANTEE'.
015500     05  FILLER                PIC X(16) VALUE 'PROOF'.
015600     05  FILLER                PIC X(16) VALUE 'EVIDENCE'.
015700*    CATEGORY 7 - IMPLEMENTATION (5)
015800     05  FILLER                PIC X(16) VALUE 'COMPLICATED'.
015900     05  FILLER                PIC X(16) VALUE 'DIFFICULT'.
016000     05  FILLER                PIC X(16) VALUE 'TIME CONSUMING'.
016100     05  FILLER                PIC X(16) VALUE 'RESOURCES'.
016200     05  FILLER                PIC X(16) VALUE 'INTEGRATION'.
016300 01  WS-OBJ-KEYWORD-TBL REDEFINES WS-OBJ-KEYWORD-LIT.
016400     05  WS-OBJ-KEYWORD        PIC X(16) OCCURS 41 TIMES.
016500*
016600 01  WS-UNRESOLVED-WORD-LIT.
016700     05  FILLER                PIC X(12) VALUE 'BUT'.
016800     05  FILLER                PIC X(12) VALUE 'HOWEVER'.
016900     05  FILLER                PIC X(12) VALUE 'STILL'.
017000     05  FILLER                PIC X(12) VALUE 'EVEN THOUGH'.
017100 01  WS-UNRESOLVED-WORD-TBL REDEFINES WS-UNRESOLVED-WORD-LIT.
017200     05  WS-UNRESOLVED-WORD    PIC X(12) OCCURS 4 TIMES.
017300*
017400 01  WS-HIGH-CAT-CNT           PIC 9(03) COMP VALUE 0.
017500*
017600 LINKAGE SECTION.
017700 COPY TRNLIN.
017800 COPY OBJDWA.
017900*
018000 PROCEDURE DIVISION USING TX-LINE-TABLE-AREA, OBJDWA-AREA.
018100*
018200 000-MAIN.
018300     MOVE 'CALLOBJD STARTED' TO WS-PROGRAM-STATUS.
018400     PERFORM 100-INIT-RESULT-AREA THRU 100-EXIT.
018500     PERFORM 200-SCAN-LINE THRU 200-EXIT
018600             VARYING WS-LN FROM 1 BY 1
018700             UNTIL WS-LN > TX-LINE-CNT.
018800     PERFORM 300-FIND-TOP-CATEGORY THRU 300-EXIT.
018900     PERFORM 400-SET-COACHING-FLAGS THRU 400-EXIT.
019000     MOVE 'CALLOBJD ENDED' TO WS-PROGRAM-STATUS.
019100     GOBACK.
019200*
019300 100-INIT-RESULT-AREA.
019400     MOVE 0 TO OW-OBJ-COUNT OW-LATE-OBJ-CNT OW-UNRESOLVED-CNT
019500               OW-MULTIPLE-CAT-CNT OW-COACH-LATE-CNT.
019600     MOVE 0 TO OW-OBJ-RATE.
019700     MOVE SPACES TO OW-TOP-CATEGORY.
019800     MOVE 'N' TO OW-FLAG-LATE-STAGE.
019900     MOVE 0 TO OW-CAT-COUNT (1) OW-CAT-COUNT (2) OW-CAT-COUNT (3)
020000               OW-CAT-COUNT (4) OW-CAT-COUNT (5) OW-CAT-COUNT (6)
020100               OW-CAT-COUNT (7).
020200*    CATEGORY RANGE TABLE - START SUBSCRIPT AND WORD COUNT PER
020300*    CATEGORY, MATCHING THE LAYOUT OF WS-OBJ-KEYWORD-LIT ABOVE.
020400     MOVE 1  TO WS-OBJ-START (1).  MOVE 7 TO WS-OBJ-WORDS (1).
020500     MOVE 8  TO WS-OBJ-START (2).  MOVE 7 TO WS-OBJ-WORDS (2).
020600     MOVE 15 TO WS-OBJ-START (3).  MOVE 6 TO WS-OBJ-WORDS (3).
020700     MOVE 21 TO WS-OBJ-START (4).  MOVE 5 TO WS-OBJ-WORDS (4).
020800     MOVE 26 TO WS-OBJ-START (5).  MOVE 5 TO WS-OBJ-WORDS (5).
020900     MOVE 31 TO WS-OBJ-START (6).  MOVE 6 TO WS-OBJ-WORDS (6).
021000     MOVE 37 TO WS-OBJ-START (7).  MOVE 5 TO WS-OBJ-WORDS (7).
021100 100-EXIT.
021200     EXIT.
021300*
021400*-----------------------------------------------------------------
021500*    200-SCAN-LINE - TESTS ONE TRANSCRIPT LINE AGAINST ALL 7
021600*    CATEGORIES.  A LINE MAY TRIP MORE THAN ONE CATEGORY.
021700*-----------------------------------------------------------------
021800 200-SCAN-LINE.
021900     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
022000         GO TO 200-EXIT.
022100     MOVE 'N' TO WS-LINE-HIT-SW.
022200     COMPUTE WS-LINE-POSITION ROUNDED = WS-LN / TX-LINE-CNT.
022300     PERFORM 210-SCAN-ONE-CATEGORY THRU 210-EXIT
022400             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
022500     IF OBJ-HIT-FOUND
022600         PERFORM 220-SCAN-UNRESOLVED THRU 220-EXIT
022700     END-IF.
022800 200-EXIT.
022900     EXIT.
023000*
023100 210-SCAN-ONE-CATEGORY.
023200     MOVE 0 TO WS-HIGH-CAT-CNT.
023300     PERFORM 212-SCAN-CATEGORY-KW THRU 212-EXIT
023400             VARYING WS-KW FROM WS-OBJ-START (WS-CT) BY 1
023500             UNTIL WS-KW > WS-OBJ-START (WS-CT)
023600                        + WS-OBJ-WORDS (WS-CT) - 1.
023700     IF WS-HIGH-CAT-CNT > 0
023800         ADD 1 TO OW-OBJ-COUNT
023900         ADD 1 TO OW-CAT-COUNT (WS-CT)
024000         MOVE 'Y' TO WS-LINE-HIT-SW
024100         IF WS-LINE-POSITION > 0.800
024200             ADD 1 TO OW-LATE-OBJ-CNT
024300             MOVE 'Y' TO OW-FLAG-LATE-STAGE
024400         END-IF
024500         IF WS-LINE-POSITION > 0.700
024600             ADD 1 TO OW-COACH-LATE-CNT
024700         END-IF
024800     END-IF.
024900 210-EXIT.
025000     EXIT.
025100*
025200 212-SCAN-CATEGORY-KW.
025300     MOVE 0 TO WS-HIT-TALLY.
025400     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
025500             FOR ALL WS-OBJ-KEYWORD (WS-KW).
025600     IF WS-HIT-TALLY > 0
025700         ADD 1 TO WS-HIGH-CAT-CNT
025800     END-IF.
025900 212-EXIT.
026000     EXIT.
026100*
026200 220-SCAN-UNRESOLVED.
026300     PERFORM 222-SCAN-UNRESOLVED-KW THRU 222-EXIT
026400             VARYING WS-KW FROM 1 BY 1 UNTIL WS-KW > 4.
026500 220-EXIT.
026600     EXIT.
026700*
026800 222-SCAN-UNRESOLVED-KW.
026900     MOVE 0 TO WS-HIT-TALLY.
027000     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
027100             FOR ALL WS-UNRESOLVED-WORD (WS-KW).
027200     IF WS-HIT-TALLY > 0
027300         ADD 1 TO OW-UNRESOLVED-CNT
027400     END-IF.
027500 222-EXIT.
027600     EXIT.
027700*
027800*-----------------------------------------------------------------
027900*    300-FIND-TOP-CATEGORY - HIGHEST OW-CAT-COUNT WINS, TIES
028000*    RESOLVED BY CATEGORY LIST ORDER (LOWEST SUBSCRIPT WINS).
028100*    ALSO COMPUTES THE OBJECTION RATE, COUNT OVER 10 LINES.
028200*-----------------------------------------------------------------
028300 300-FIND-TOP-CATEGORY.
028400     MOVE 0 TO WS-HIGH-CAT-CNT.
028500     IF OW-OBJ-COUNT = 0
028600         GO TO 300-EXIT.
028700     PERFORM 310-TEST-ONE-CATEGORY THRU 310-EXIT
028800             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
028900     COMPUTE OW-OBJ-RATE ROUNDED = OW-OBJ-COUNT / 10.
029000 300-EXIT.
029100     EXIT.
029200*
029300 310-TEST-ONE-CATEGORY.
029400     IF OW-CAT-COUNT (WS-CT) > WS-HIGH-CAT-CNT
029500         MOVE OW-CAT-COUNT (WS-CT) TO WS-HIGH-CAT-CNT
029600         MOVE WS-OBJ-NAME (WS-CT) TO OW-TOP-CATEGORY
029700     END-IF.
029800 310-EXIT.
029900     EXIT.
030000*
030100*-----------------------------------------------------------------
030200*    400-SET-COACHING-FLAGS - MULTIPLE-OBJECTIONS-IN-ONE-CATEGORY
030300*    COUNT, CATEGORY COUNT 2 OR MORE.  LATE-STAGE AND UNRESOLVED
030400*    FLAGS WERE ALREADY SET DURING THE LINE SCAN ABOVE.
030500*-----------------------------------------------------------------
030600 400-SET-COACHING-FLAGS.
030700     PERFORM 410-TEST-MULTIPLE-CAT THRU 410-EXIT
030800             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
030900 400-EXIT.
031000     EXIT.
031100*
031200 410-TEST-MULTIPLE-CAT.
031300     IF OW-CAT-COUNT (WS-CT) >= 2
031400         ADD 1 TO OW-MULTIPLE-CAT-CNT
031500     END-IF.
031600 410-EXIT.
031700     EXIT.
031800*
031900*  END OF PROGRAM CALLOBJD
