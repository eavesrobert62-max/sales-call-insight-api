000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALLSCOR.
000300 AUTHOR.        R HARGROVE.
000400 INSTALLATION.  SOUTHRIDGE DP CENTER.
000500 DATE-WRITTEN.  05/06/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CALLSCOR IS CALLED ONCE PER CALL RECORD BY THE CALL ANALYSIS
001300*    DRIVER, CALLANLZ, AFTER CALLXSCN AND CALLOBJD HAVE RUN.  IT
001400*    COMBINES THEIR RESULT AREAS (COPY XSCNWA, COPY OBJDWA) INTO
001500*    SIX WEIGHTED DEAL-HEALTH FACTORS - SENTIMENT, ENGAGEMENT,
001600*    OBJECTION RESOLUTION, NEXT STEPS, BUDGET/TIMELINE, DECISION
001700*    MAKER - AND RETURNS THE OVERALL DEAL SCORE, RISK BAND, AND
001800*    STRONGEST/WEAKEST FACTOR IN THE SCORWA-AREA RESULT WORK AREA
001900*    (COPY SCORWA).  THE COACHING REPORT'S RECOMMENDATION TEXT IS
002000*    SELECTED BY CALLANLZ FROM THE FACTOR NUMBERS RETURNED HERE -
002100*    THIS PROGRAM RETURNS NUMBERS ONLY, NOT TEXT.
002200*
002300*    NEXT-STEPS IS ALWAYS 20.0 - THE NEXT-BEST-ACTION EXTRACTION
002400*    THIS FACTOR DEPENDS ON IS NOT PART OF THIS BATCH JOB (SEE
002500*    CALLANLZ REMARKS, NON-GOALS).  DECISION-MAKER IS ALWAYS 30.0
002600*    FOR THE SAME REASON - XW-PERSON-COUNT NEVER LEAVES ZERO.
002700*****************************************************************
002800*
002900*    CHANGE LOG.
003000*        05/06/91 RH   00000  ORIGINAL PROGRAM FOR CALL ANALYSIS
003100*                             BATCH REWRITE PROJECT (TKT CR-4471).
003200*        09/02/91 RH   00118  WEIGHTS ALIGNED TO MARKETING MEMO
003300*                             DATED 08/29/91 (SAME AS CALLINTC).
003400*        11/19/93 DCM  00260  OBJECTION FACTOR FLOOR RAISED TO 40
003500*                             PER FINANCE REVIEW OF LOW OUTLIERS.
003600*        10/02/97 RH   00340  REVIEWED FOR Y2K - NO DATE-WINDOWING
003700*                             LOGIC IN THIS PROGRAM, NO CHANGE
003800*                             REQUIRED.  SIGNED OFF CR-5820.
003900*        04/02/99 JKL  00385  RISK BAND THRESHOLDS MOVED TO MATCH
004000*                             THE REVISED COACHING REPORT LEGEND.
004100*        06/14/03 RH   00430  RECOMMEND-CNT ADDED SO CALLANLZ CAN
004200*                             SIZE THE COACHING PRINT LINE ARRAY.
004300*        02/11/05 DCM  00539  RISK BAND MOVE CASCADE REPLACED WITH
004400*                             A TABLE LOOKUP.  FACTOR TRACE DUMP
004500*                             ADDED UNDER UPSI-0.
004600*        02/19/05 DCM  00561  ENGAGEMENT FACTOR WAS BUCKETING ON
004700*                             AVG TIMELINE ENGAGEMENT INSTEAD OF
004800*                             PROSPECT TALK PCT - RESULTS DID NOT
004900*                             MATCH MARKETING MEMO.  CORRECTED -
005000*                             SEE 300-CALC-ENGAGEMENT-FACTOR.
005100*        06/08/06 RH   00583  SENTIMENT/ENGAGEMENT/OBJECTION AND
005200*                             BUDGET WORK FIELDS CONVERTED FROM
005300*                             COMP TO COMP-3 - ACCUMULATORS AND
005400*                             AVERAGES HAD BEEN LEFT BINARY BY
005500*                             MISTAKE, NOT SHOP STANDARD.
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-390.
006000 OBJECT-COMPUTER.   IBM-390.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS WS-TRACE-ON
006300            OFF STATUS IS WS-TRACE-OFF.
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
006900*
007000 01  WS-SCAN-SUBSCRIPTS.
007100     05  WS-FC                PIC 9(01) COMP.
007200     05  FILLER                PIC X(04).
007300*
007400* ----------------------------------------------------------------
007500*    FACTOR WEIGHTS - SUBSCRIPTS 1-6 MATCH SW-FACTOR IN SCORWA,
007600*    IN ORDER SENTIMENT/ENGAGEMENT/OBJ-RESOLUTION/NEXT-STEPS/
007700*    BUDGET-TIMELINE/DECISION-MAKER.
007800* ----------------------------------------------------------------
007900 01  WS-FACTOR-WEIGHT-LIT.
008000     05  FILLER                PIC 9V9(03) VALUE 0.250.
008100     05  FILLER                PIC 9V9(03) VALUE 0.200.
008200     05  FILLER                PIC 9V9(03) VALUE 0.200.
008300     05  FILLER                PIC 9V9(03) VALUE 0.150.
008400     05  FILLER                PIC 9V9(03) VALUE 0.150.
008500     05  FILLER                PIC 9V9(03) VALUE 0.050.
008600 01  WS-FACTOR-WEIGHT-TBL REDEFINES WS-FACTOR-WEIGHT-LIT.
008700     05  WS-FACTOR-WEIGHT      PIC 9V9(03) OCCURS 6 TIMES.
008800*
008900*-----------------------------------------------------------------
009000*    FACTOR NAMES - SAME SUBSCRIPT ORDER AS WS-FACTOR-WEIGHT, FOR
009100*    THE UPSI-0 TRACE DUMP AT 950-DISPLAY-FACTOR-TRACE.
009200*-----------------------------------------------------------------
009300 01  WS-FACTOR-NAME-LIT.
009400     05  FILLER  PIC X(16) VALUE 'SENTIMENT'.
009500     05  FILLER  PIC X(16) VALUE 'ENGAGEMENT'.
009600     05  FILLER  PIC X(16) VALUE 'OBJ RESOLUTION'.
009700     05  FILLER  PIC X(16) VALUE 'NEXT STEPS'.
009800     05  FILLER  PIC X(16) VALUE 'BUDGET/TIMELINE'.
009900     05  FILLER  PIC X(16) VALUE 'DECISION MAKER'.
010000 01  WS-FACTOR-NAME-TBL REDEFINES WS-FACTOR-NAME-LIT.
010100     05  WS-FACTOR-NAME        PIC X(16) OCCURS 6 TIMES.
010200*
010300*-----------------------------------------------------------------
010400*    RISK BAND NAMES - WS-BAND-IX 1-4 HIGH TO LOW, SET BY
010500*    800-CALC-DEAL-SCORE BEFORE THE TABLE LOOKUP.
010600*-----------------------------------------------------------------
010700 01  WS-RISK-BAND-LIT.
010800     05  FILLER                PIC X(08) VALUE 'LOW'.
010900     05  FILLER                PIC X(08) VALUE 'MEDIUM'.
011000     05  FILLER                PIC X(08) VALUE 'HIGH'.
011100     05  FILLER                PIC X(08) VALUE 'CRITICAL'.
011200 01  WS-RISK-BAND-TBL REDEFINES WS-RISK-BAND-LIT.
011300     05  WS-RISK-BAND-NAME     PIC X(08) OCCURS 4 TIMES.
011400*
011500 01  WS-BAND-SUBSCRIPT.
011600     05  WS-BAND-IX            PIC 9(01) COMP.
011700     05  FILLER                PIC X(04).
011800*
011900 01  WS-SENTIMENT-WORK.
012000     05  WS-SENTIMENT-SUM      PIC S9(04)V9(03) COMP-3.
012100     05  WS-AVG-SENTIMENT      PIC S9(02)V9(03) COMP-3.
012200     05  WS-POS-ABOVE-CNT      PIC 9(04) COMP-3.
012300     05  WS-FRACTION-ABOVE     PIC 9V9(03) COMP-3.
012400     05  FILLER                PIC X(04).
012500*
012600 01  WS-ENGAGEMENT-WORK.
012700     05  WS-ENGAGEMENT-SUM     PIC 9(04)V9(03) COMP-3.
012800     05  WS-AVG-ENGAGEMENT     PIC 9V9(03) COMP-3.
012900     05  FILLER                PIC X(04).
013000*
013100 01  WS-OBJECTION-WORK.
013200     05  WS-OBJ-FACTOR-SGN     PIC S9(04)V9(03) COMP-3.
013300     05  FILLER                PIC X(04).
013400*
013500 01  WS-BUDGET-WORK.
013600     05  WS-BUDGET-SCORE       PIC 9(03)V9(03) COMP-3.
013700     05  WS-TIMELINE-SCORE     PIC 9(03)V9(03) COMP-3.
013800     05  FILLER                PIC X(04).
013900*
014000 LINKAGE SECTION.
014100 COPY XSCNWA.
014200 COPY OBJDWA.
014300 COPY SCORWA.
014400*
014500 PROCEDURE DIVISION USING XSCNWA-AREA, OBJDWA-AREA, SCORWA-AREA.
014600*
014700 000-MAIN.
014800     MOVE 'CALLSCOR STARTED' TO WS-PROGRAM-STATUS.
014900     PERFORM 100-INIT-RESULT-AREA THRU 100-EXIT.
015000     PERFORM 200-CALC-SENTIMENT-FACTOR THRU 200-EXIT.
015100     PERFORM 300-CALC-ENGAGEMENT-FACTOR THRU 300-EXIT.
015200     PERFORM 400-CALC-OBJECTION-FACTOR THRU 400-EXIT.
015300     MOVE 20.0 TO SW-FACTOR (4).
015400     PERFORM 600-CALC-BUDGET-FACTOR THRU 600-EXIT.
015500     PERFORM 700-CALC-DECISION-FACTOR THRU 700-EXIT.
015600     PERFORM 800-CALC-DEAL-SCORE THRU 800-EXIT.
015700     PERFORM 900-FIND-STRONG-WEAK THRU 900-EXIT.
015800     IF WS-TRACE-ON
015900         PERFORM 950-DISPLAY-FACTOR-TRACE THRU 950-EXIT
016000                 VARYING WS-FC FROM 1 BY 1 UNTIL WS-FC > 6
016100     END-IF.
016200     MOVE 'CALLSCOR ENDED' TO WS-PROGRAM-STATUS.
016300     GOBACK.
016400*
016500 100-INIT-RESULT-AREA.
016600     MOVE 0 TO SW-FACTOR (1) SW-FACTOR (2) SW-FACTOR (3)
016700               SW-FACTOR (4) SW-FACTOR (5) SW-FACTOR (6).
016800     MOVE 0 TO SW-DEAL-SCORE SW-DEAL-SCORE-OUT.
016900     MOVE SPACES TO SW-RISK-LEVEL.
017000     MOVE 1 TO SW-STRONGEST-FACTOR SW-WEAKEST-FACTOR.
017100     MOVE 'N' TO SW-WEAKEST-BELOW-60 SW-DROP-DEAL-FLAG.
017200     MOVE 0 TO SW-RECOMMEND-CNT.
017300 100-EXIT.
017400     EXIT.
017500*
017600*-----------------------------------------------------------------
017700*    200-CALC-SENTIMENT-FACTOR - (AVG SENTIMENT + 1) * 50, PLUS A
017800*    10 POINT BONUS (CAPPED AT 100) IF MORE THAN 70% OF TIMELINE
017900*    POINTS SCORED ABOVE 0.3.  NO TIMELINE SCORES A FLAT 50.
018000*-----------------------------------------------------------------
018100 200-CALC-SENTIMENT-FACTOR.
018200     IF XW-TIMELINE-CNT = 0
018300         MOVE 50.0 TO SW-FACTOR (1)
018400         GO TO 200-EXIT.
018500     MOVE 0 TO WS-SENTIMENT-SUM WS-POS-ABOVE-CNT.
018600     PERFORM 205-SUM-ONE-POINT THRU 205-EXIT
018700             VARYING XW-TL-IDX FROM 1 BY 1
018800             UNTIL XW-TL-IDX > XW-TIMELINE-CNT.
018900     COMPUTE WS-AVG-SENTIMENT ROUNDED =
019000             WS-SENTIMENT-SUM / XW-TIMELINE-CNT.
019100     COMPUTE SW-FACTOR (1) ROUNDED = (WS-AVG-SENTIMENT + 1) * 50.
019200     COMPUTE WS-FRACTION-ABOVE ROUNDED =
019300             WS-POS-ABOVE-CNT / XW-TIMELINE-CNT.
019400     IF WS-FRACTION-ABOVE > 0.700
019500         ADD 10 TO SW-FACTOR (1)
019600         IF SW-FACTOR (1) > 100
019700             MOVE 100 TO SW-FACTOR (1)
019800         END-IF
019900     END-IF.
020000 200-EXIT.
020100     EXIT.
020200*
020300 205-SUM-ONE-POINT.
020400     ADD XW-TL-SENTIMENT (XW-TL-IDX) TO WS-SENTIMENT-SUM.
020500     IF XW-TL-SENTIMENT (XW-TL-IDX) > 0.300
020600         ADD 1 TO WS-POS-ABOVE-CNT
020700     END-IF.
020800 205-EXIT.
020900     EXIT.
021000*
021100*-----------------------------------------------------------------
021200*    300-CALC-ENGAGEMENT-FACTOR - A LADDER ON PROSPECT TALK PCT
021300*    (XW-PROSPECT-PCT FROM CALLXSCN), PLUS A BONUS OF AVERAGE
021400*    TIMELINE ENGAGEMENT * 20 (CAPPED AT 100) WHEN A TIMELINE
021500*    EXISTS.  NO TIMELINE SKIPS THE BONUS STEP ONLY.
021600*    02/19/05 DCM 00561 FACTOR WAS KEYED OFF TIMELINE AVERAGE
021700*    ENGAGEMENT INSTEAD OF PROSPECT TALK PCT - CORRECTED.
021800 300-CALC-ENGAGEMENT-FACTOR.
021900     IF XW-PROSPECT-PCT >= 40.000 AND <= 60.000
022000         MOVE 100 TO SW-FACTOR (2)
022100     ELSE
022200         IF (XW-PROSPECT-PCT >= 30.000 AND < 40.000)
022300              OR (XW-PROSPECT-PCT > 60.000 AND <= 70.000)
022400             MOVE 80 TO SW-FACTOR (2)
022500         ELSE
022600             IF (XW-PROSPECT-PCT >= 20.000 AND < 30.000)
022700                  OR (XW-PROSPECT-PCT > 70.000 AND <= 80.000)
022800                 MOVE 60 TO SW-FACTOR (2)
022900             ELSE
023000                 MOVE 40 TO SW-FACTOR (2)
023100             END-IF
023200         END-IF
023300     END-IF.
023400     IF XW-TIMELINE-CNT = 0
023500         GO TO 300-EXIT.
023600     MOVE 0 TO WS-ENGAGEMENT-SUM.
023700     PERFORM 305-SUM-ENGAGEMENT THRU 305-EXIT
023800             VARYING XW-TL-IDX FROM 1 BY 1
023900             UNTIL XW-TL-IDX > XW-TIMELINE-CNT.
024000     COMPUTE WS-AVG-ENGAGEMENT ROUNDED =
024100             WS-ENGAGEMENT-SUM / XW-TIMELINE-CNT.
024200     COMPUTE SW-FACTOR (2) ROUNDED =
024300             SW-FACTOR (2) + (WS-AVG-ENGAGEMENT * 20).
024400     IF SW-FACTOR (2) > 100
024500         MOVE 100 TO SW-FACTOR (2)
024600     END-IF.
024700 300-EXIT.
024800     EXIT.
024900*
025000 305-SUM-ENGAGEMENT.
025100     ADD XW-TL-ENGAGEMENT (XW-TL-IDX) TO WS-ENGAGEMENT-SUM.
025200 305-EXIT.
025300     EXIT.
025400*
025500*-----------------------------------------------------------------
025600*    400-CALC-OBJECTION-FACTOR - NO OBJECTIONS SCORES A FLAT 85.
025700*    OTHERWISE A COUNT-BASED BASE (FLOOR 40), PLUS 30 FOR FULL
025800*    RESPONSE COVERAGE (CAPPED AT 100), LESS 15 IF ANY OBJECTION
025900*    LANDED IN THE LAST 20% OF THE CALL (FLOOR 0).
026000*-----------------------------------------------------------------
026100 400-CALC-OBJECTION-FACTOR.
026200     IF OW-OBJ-COUNT = 0
026300         MOVE 85.0 TO SW-FACTOR (3)
026400         GO TO 400-EXIT.
026500     COMPUTE WS-OBJ-FACTOR-SGN = 100 - (10 * OW-OBJ-COUNT).
026600     IF WS-OBJ-FACTOR-SGN < 40
026700         MOVE 40 TO WS-OBJ-FACTOR-SGN
026800     END-IF.
026900     ADD 30 TO WS-OBJ-FACTOR-SGN.
027000     IF WS-OBJ-FACTOR-SGN > 100
027100         MOVE 100 TO WS-OBJ-FACTOR-SGN
027200     END-IF.
027300     IF LATE-STAGE-YES
027400         SUBTRACT 15 FROM WS-OBJ-FACTOR-SGN
027500     END-IF.
027600     IF WS-OBJ-FACTOR-SGN < 0
027700         MOVE 0 TO WS-OBJ-FACTOR-SGN
027800     END-IF.
027900     MOVE WS-OBJ-FACTOR-SGN TO SW-FACTOR (3).
028000 400-EXIT.
028100     EXIT.
028200*
028300*-----------------------------------------------------------------
028400*    600-CALC-BUDGET-FACTOR - BUDGET AND TIMELINE EACH SCORE 0,
028500*    50, 75 OR 100 ON THEIR OWN SIGNALS, AVERAGED 50/50.
028600*-----------------------------------------------------------------
028700 600-CALC-BUDGET-FACTOR.
028800     IF XW-MONEY-COUNT = 0
028900         MOVE 0 TO WS-BUDGET-SCORE
029000     ELSE
029100         MOVE 50 TO WS-BUDGET-SCORE
029200         IF XW-MONEY-HAS-SIGN-K = 'Y'
029300             MOVE 75 TO WS-BUDGET-SCORE
029400         END-IF
029500         IF XW-MONEY-HAS-CONFIRM = 'Y'
029600             MOVE 100 TO WS-BUDGET-SCORE
029700         END-IF
029800     END-IF.
029900     IF XW-DATE-COUNT = 0
030000         MOVE 0 TO WS-TIMELINE-SCORE
030100     ELSE
030200         MOVE 50 TO WS-TIMELINE-SCORE
030300         IF XW-DATE-ALL-DIGITS = 'Y'
030400             MOVE 75 TO WS-TIMELINE-SCORE
030500         END-IF
030600         IF XW-DATE-HAS-URGENT = 'Y'
030700             MOVE 100 TO WS-TIMELINE-SCORE
030800         END-IF
030900     END-IF.
031000     COMPUTE SW-FACTOR (5) ROUNDED =
031100             (WS-BUDGET-SCORE * 0.5) + (WS-TIMELINE-SCORE * 0.5).
031200 600-EXIT.
031300     EXIT.
031400*
031500*-----------------------------------------------------------------
031600*    700-CALC-DECISION-FACTOR - XW-PERSON-COUNT STAYS ZERO IN
031700*    THIS BATCH JOB (NO NLP ENTITY TAGGING, SEE CALLXSCN REMARKS)
031800*    SO THIS ALWAYS TAKES THE NO-DECISION-MAKER BRANCH TODAY, BUT
031900*    THE GENERAL FORMULA IS KEPT IN CASE THAT CHANGES.
032000*-----------------------------------------------------------------
032100 700-CALC-DECISION-FACTOR.
032200     IF XW-PERSON-COUNT = 0
032300         MOVE 30.0 TO SW-FACTOR (6)
032400     ELSE
032500         COMPUTE SW-FACTOR (6) ROUNDED =
032600                 (XW-PERSON-COUNT * 30) + 20
032700         IF SW-FACTOR (6) > 100
032800             MOVE 100 TO SW-FACTOR (6)
032900         END-IF
033000     END-IF.
033100 700-EXIT.
033200     EXIT.
033300*
033400*-----------------------------------------------------------------
033500*    800-CALC-DEAL-SCORE - WEIGHTED SUM OF THE SIX FACTORS, THEN
033600*    THE RISK BAND.
033700*-----------------------------------------------------------------
033800 800-CALC-DEAL-SCORE.
033900     MOVE 0 TO SW-DEAL-SCORE.
034000     PERFORM 810-ADD-WEIGHTED-FACTOR THRU 810-EXIT
034100             VARYING WS-FC FROM 1 BY 1 UNTIL WS-FC > 6.
034200     COMPUTE SW-DEAL-SCORE-OUT ROUNDED = SW-DEAL-SCORE.
034300     IF SW-DEAL-SCORE >= 80
034400         MOVE 1 TO WS-BAND-IX
034500     ELSE
034600         IF SW-DEAL-SCORE >= 60
034700             MOVE 2 TO WS-BAND-IX
034800         ELSE
034900             IF SW-DEAL-SCORE >= 40
035000                 MOVE 3 TO WS-BAND-IX
035100             ELSE
035200                 MOVE 4 TO WS-BAND-IX
035300             END-IF
035400         END-IF
035500     END-IF.
035600     MOVE WS-RISK-BAND-NAME (WS-BAND-IX) TO SW-RISK-LEVEL.
035700     MOVE 'N' TO SW-DROP-DEAL-FLAG.
035800     IF SW-DEAL-SCORE < 40
035900         MOVE 'Y' TO SW-DROP-DEAL-FLAG
036000     END-IF.
036100 800-EXIT.
036200     EXIT.
036300*
036400 810-ADD-WEIGHTED-FACTOR.
036500     COMPUTE SW-DEAL-SCORE ROUNDED =
036600             SW-DEAL-SCORE
036700             + (SW-FACTOR (WS-FC) * WS-FACTOR-WEIGHT (WS-FC)).
036800 810-EXIT.
036900     EXIT.
037000*
037100*-----------------------------------------------------------------
037200*    900-FIND-STRONG-WEAK - HIGHEST/LOWEST SW-FACTOR, TIES GO TO
037300*    THE LOWEST FACTOR NUMBER.  SW-RECOMMEND-CNT IS THE NUMBER OF
037400*    FACTORS SCORED BELOW 60 - CALLANLZ PRINTS ONE RECOMMENDATION
037500*    LINE PER FACTOR IN THAT SET.
037600*-----------------------------------------------------------------
037700 900-FIND-STRONG-WEAK.
037800     PERFORM 910-TEST-ONE-FACTOR THRU 910-EXIT
037900             VARYING WS-FC FROM 2 BY 1 UNTIL WS-FC > 6.
038000     MOVE 'N' TO SW-WEAKEST-BELOW-60.
038100     IF SW-FACTOR (SW-WEAKEST-FACTOR) < 60
038200         MOVE 'Y' TO SW-WEAKEST-BELOW-60
038300     END-IF.
038400     MOVE 0 TO SW-RECOMMEND-CNT.
038500     PERFORM 920-COUNT-LOW-FACTOR THRU 920-EXIT
038600             VARYING WS-FC FROM 1 BY 1 UNTIL WS-FC > 6.
038700 900-EXIT.
038800     EXIT.
038900*
039000 910-TEST-ONE-FACTOR.
039100     IF SW-FACTOR (WS-FC) > SW-FACTOR (SW-STRONGEST-FACTOR)
039200         MOVE WS-FC TO SW-STRONGEST-FACTOR
039300     END-IF.
039400     IF SW-FACTOR (WS-FC) < SW-FACTOR (SW-WEAKEST-FACTOR)
039500         MOVE WS-FC TO SW-WEAKEST-FACTOR
039600     END-IF.
039700 910-EXIT.
039800     EXIT.
039900*
040000 920-COUNT-LOW-FACTOR.
040100     IF SW-FACTOR (WS-FC) < 60
040200         ADD 1 TO SW-RECOMMEND-CNT
040300     END-IF.
040400 920-EXIT.
040500     EXIT.
040600*
040700*-----------------------------------------------------------------
040800*    950-DISPLAY-FACTOR-TRACE - ONE LINE PER FACTOR UNDER THE
040900*    UPSI-0 TRACE SWITCH, NAME AND SCORE SIDE BY SIDE.
041000*-----------------------------------------------------------------
041100 950-DISPLAY-FACTOR-TRACE.
041200     DISPLAY 'CALLSCOR - ' WS-FACTOR-NAME (WS-FC) ' '
041300             SW-FACTOR (WS-FC).
041400 950-EXIT.
041500     EXIT.
041600*
041700*  END OF PROGRAM CALLSCOR
