000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALLANLZ.
000300 AUTHOR.        J K LOWRY.
000400 INSTALLATION.  SOUTHRIDGE DP CENTER.
000500 DATE-WRITTEN.  03/04/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CALLANLZ IS THE MAIN DRIVER FOR THE SALES CALL ANALYSIS
001300*    BATCH - TICKET CR-4471.  FOR EACH CALL ON THE CALLS FILE
001400*    (SORTED TEAM-ID/CALL-ID) IT READS THE CH-LINE-CNT LINES
001500*    THAT FOLLOW ON THE TRANSCRIPT FILE, CALLS THE FOUR WORKER
001600*    SUBPROGRAMS IN TURN -
001700*         CALLXSCN - TRANSCRIPT SCAN (ENTITIES, TALK RATIO,
001800*                    TOPICS, SENTIMENT TIMELINE)
001900*         CALLOBJD - OBJECTION DETECTOR
002000*         CALLINTC - BUYER INTENT CLASSIFIER
002100*         CALLSCOR - SIX-FACTOR DEAL SCORER
002200*    MERGES THEIR RESULT AREAS INTO ONE ANALYSIS-RESULT RECORD,
002300*    LOOKS FOR COACHABLE MOMENTS, AND WRITES THE RECORD.  TEAM
002400*    AND REP TOTALS ARE ACCUMULATED AS EACH CALL IS PROCESSED
002500*    AND PRINTED ON THE TEAM-ID CONTROL BREAK, WITH GRAND TOTALS
002600*    AT END OF JOB.  A CALL THAT FAILS 214-VALIDATE-CALL-HDR IS
002700*    COUNTED AND SKIPPED - NO ANALYSIS-RESULT RECORD IS WRITTEN
002800*    FOR IT, MATCHING THE PENDING/PROCESSING/FAILED STATUS MODEL
002900*    OF THE ON-LINE SYSTEM THIS BATCH JOB REPLACES.
003000*
003100*    THE REP MASTER FILE IS LOADED ONCE AT 120-LOAD-REP-TABLE
003200*    AND SEARCHED WITH SEARCH ALL (BINARY SEARCH) - THE ON-LINE
003300*    SYSTEM'S DATABASE LOOKUP BECOMES AN IN-MEMORY TABLE HERE.
003400*****************************************************************
003500*
003600*    CHANGE LOG.
003700*        03/04/91 JKL  00000  ORIGINAL PROGRAM FOR CALL ANALYSIS
003800*                             BATCH REWRITE PROJECT (TKT CR-4471).
003900*        09/02/91 JKL  00118  ALIGNED PIPELINE-HEALTH BANDS WITH
004000*                             MARKETING MEMO (SAME AS CALLSCOR).
004100*        04/19/93 RH   00205  REP LEADERBOARD ADDED PER TEAM
004200*                             SECTION, SORTED DESCENDING BY SCORE.
004300*        11/03/94 DCM  00288  TOP OBJECTION CATEGORIES EXPANDED
004400*                             FROM 3 TO 5 PER SALES OPS REQUEST.
004500*        10/02/97 JKL  00340  REVIEWED FOR Y2K - NO DATE-WINDOWING
004600*                             LOGIC IN THIS PROGRAM, NO CHANGE
004700*                             REQUIRED.  SIGNED OFF CR-5820.
004800*        06/11/99 RH   00395  INVALID CALL HEADER NOW SKIPPED AND
004900*                             COUNTED INSTEAD OF ABENDING THE RUN.
005000*        02/09/00 DCM  00441  COACHABLE-MOMENT SCAN ADDED (LATE
005100*                             OBJECTION, LOW ENGAGEMENT, REP
005200*                             CONTROL, SENTIMENT DROP).
005300*        06/14/03 JKL  00502  REP TABLE BOUND RAISED TO 2000 TO
005400*                             MATCH REPTBL COPYBOOK LIMIT.
005500*        02/11/05 DCM  00540  USES OW-COACH-LATE-CNT FROM CALLOBJD
005600*                             FOR THE LATE-OBJECTION MOMENT (70%)
005700*                             INSTEAD OF RE-SCANNING TIMESTAMPS.
005800*        02/19/05 DCM  00563  LEADERBOARD HAD NO COACHING FLAGS -
005900*                             ADDED LOW-SCORE CALL COUNT, HIGH
006000*                             OBJECTION RATE AND POOR TALK RATIO
006100*                             PER SALES OPS REQUEST.  SEE THE
006200*                             WS-REP-ACCUM-AREA, WS-LEAD-TBL AND
006300*                             762-SCAN-ONE-REP-ENTRY CHANGES.
006400*        07/19/07 DCM  00614  WS-CAT-NAME-LIT CATEGORY 7 WAS
006500*                             TRUNCATED TO 'IMPLEMENTATN' - NOW
006600*                             SPELLED OUT IN FULL TO MATCH THE
006700*                             PIC X(14) FIELD, SAME AS CALLOBJD.
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.   IBM-390.
007200 OBJECT-COMPUTER.   IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE
007500     UPSI-0 ON STATUS IS WS-TRACE-ON
007600            OFF STATUS IS WS-TRACE-OFF.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT CALLS-FILE     ASSIGN TO UT-S-CALLSIN
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-CALLS-STATUS.
008300     SELECT TRANS-FILE     ASSIGN TO UT-S-TRANSIN
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-TRANS-STATUS.
008600     SELECT REPS-FILE      ASSIGN TO UT-S-REPSIN
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-REPS-STATUS.
008900     SELECT ANALYSIS-FILE  ASSIGN TO UT-S-ANLOUT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-ANLYS-STATUS.
009200     SELECT REPORT-FILE    ASSIGN TO UT-S-RPTOUT
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-RPT-STATUS.
009500*
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  CALLS-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 30 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CALL-HEADER-REC.
010500     COPY CALHDR.
010600*
010700 FD  TRANS-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 216 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS TF-TRANS-RECORD.
011300 01  TF-TRANS-RECORD.
011400     05  TF-CALL-ID          PIC 9(06).
011500     05  TF-SPEAKER-TAG      PIC X(10).
011600     05  TF-LINE-TEXT        PIC X(200).
011700*
011800 FD  REPS-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 50 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS RF-REPS-RECORD.
012400 01  RF-REPS-RECORD.
012500     05  RF-REP-ID            PIC 9(04).
012600     05  RF-REP-NAME          PIC X(30).
012700     05  RF-TEAM-ID           PIC 9(04).
012800     05  RF-REP-TIER          PIC X(12).
012900*
013000 FD  ANALYSIS-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 110 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS ANALYSIS-RESULT-REC.
013600     COPY ANLRES.
013700*
013800 FD  REPORT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE OMITTED
014100     RECORD CONTAINS 132 CHARACTERS
014200     DATA RECORD IS RPT-FD-RECORD.
014300 01  RPT-FD-RECORD             PIC X(132).
014400*
014500 WORKING-STORAGE SECTION.
014600*
014700 01  WS-FILE-STATUS-AREA.
014800     05  WS-CALLS-STATUS       PIC X(02) VALUE '00'.
014900     05  WS-TRANS-STATUS       PIC X(02) VALUE '00'.
015000     05  WS-REPS-STATUS        PIC X(02) VALUE '00'.
015100     05  WS-ANLYS-STATUS       PIC X(02) VALUE '00'.
015200     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.
015300*
015400 01  PROGRAM-INDICATOR-SWITCHES.
015500     05  WS-EOF-CALLS-SW       PIC X(03) VALUE 'NO '.
015600         88  EOF-CALLS                  VALUE 'YES'.
015700     05  WS-EOF-REPS-SW        PIC X(03) VALUE 'NO '.
015800         88  EOF-REPS                   VALUE 'YES'.
015900     05  WS-FIRST-CALL-SW      PIC X(03) VALUE 'YES'.
016000         88  FIRST-CALL                 VALUE 'YES'.
016100     05  WS-REP-FOUND-SW       PIC X(03) VALUE SPACES.
016200         88  REP-FOUND                  VALUE 'YES'.
016300     05  WS-CALL-VALID-SW      PIC X(03) VALUE SPACES.
016400         88  CALL-VALID                 VALUE 'YES'.
016500*
016600 01  WS-REPORT-CONTROLS.
016700     05  WS-PAGE-COUNT         PIC S9(03) COMP VALUE ZERO.
016800     05  WS-LINES-PER-PAGE     PIC S9(02) COMP VALUE +45.
016900     05  WS-LINES-USED         PIC S9(02) COMP VALUE +46.
017000     05  WS-LINE-SPACING       PIC S9(01) COMP VALUE ZERO.
017100*
017200 01  WS-BREAK-CONTROLS.
017300     05  WS-PREV-TEAM-ID       PIC 9(04).
017400*
017500 01  WS-RUN-DATE-WORK.
017600     05  WS-RUN-DATE           PIC X(08) VALUE '08/09/26'.
017700*
017800*-----------------------------------------------------------------
017900*    COPYBOOKS - INPUT/OUTPUT RECORD SHAPES AND IN-MEMORY TABLES.
018000*    SEE CALHDR/TRNLIN/REPTBL/RPTLIN REMARKS FOR LAYOUT NOTES.
018100*-----------------------------------------------------------------
018200     COPY TRNLIN.
018300     COPY REPTBL.
018400     COPY XSCNWA.
018500     COPY OBJDWA.
018600     COPY INTCWA.
018700     COPY SCORWA.
018800     COPY RPTLIN.
018900*
019000 01  WS-LOOP-SUBSCRIPTS.
019100     05  WS-LN                 PIC 9(04) COMP.
019200     05  WS-CT                 PIC 9(02) COMP.
019300     05  WS-FC                 PIC 9(02) COMP.
019400     05  WS-TOP-IX             PIC 9(02) COMP.
019500     05  FILLER                PIC X(04).
019600*
019700 01  WS-TEAM-TOTALS.
019800     05  WS-TEAM-CALL-CNT      PIC 9(04) COMP VALUE 0.
019900     05  WS-TEAM-SCORE-SUM     PIC 9(07)V9(03) COMP VALUE 0.
020000     05  WS-TEAM-AVG-SCORE     PIC 9(03)V9(01) VALUE 0.
020100     05  WS-TEAM-AT-RISK-CNT   PIC 9(04) COMP VALUE 0.
020200     05  WS-TEAM-PL-EXCELLENT  PIC 9(04) COMP VALUE 0.
020300     05  WS-TEAM-PL-GOOD       PIC 9(04) COMP VALUE 0.
020400     05  WS-TEAM-PL-MODERATE   PIC 9(04) COMP VALUE 0.
020500     05  WS-TEAM-PL-ATRISK     PIC 9(04) COMP VALUE 0.
020600     05  WS-TEAM-OBJ-CAT-SUM   OCCURS 7 TIMES
020700                               PIC 9(05) COMP VALUE 0.
020800     05  WS-INVALID-CALL-CNT   PIC 9(05) COMP VALUE 0.
020900*
021000 01  WS-GRAND-TOTALS.
021100     05  WS-GT-CALL-CNT        PIC 9(06) COMP VALUE 0.
021200     05  WS-GT-SCORE-SUM       PIC 9(09)V9(03) COMP VALUE 0.
021300     05  WS-GT-AVG-SCORE       PIC 9(03)V9(01) VALUE 0.
021400     05  WS-GT-AT-RISK-CNT     PIC 9(06) COMP VALUE 0.
021500*
021600*-----------------------------------------------------------------
021700*    OBJECTION CATEGORY NAMES - SAME FIXED ORDER AS OW-CAT-COUNT
021800*    IN CALLOBJD (SEE OBJDWA REMARKS) - PRICE/TIMING/AUTHORITY/
021900*    NEED/COMPETITION/TRUST/IMPLEMENTATION.
022000*-----------------------------------------------------------------
022100 01  WS-CAT-NAME-LIT.
022200     05  FILLER                PIC X(14) VALUE 'PRICE'.
022300     05  FILLER                PIC X(14) VALUE 'TIMING'.
022400     05  FILLER                PIC X(14) VALUE 'AUTHORITY'.
022500     05  FILLER                PIC X(14) VALUE 'NEED'.
022600     05  FILLER                PIC X(14) VALUE 'COMPETITION'.
022700     05  FILLER                PIC X(14) VALUE 'TRUST'.
022800     05  FILLER                PIC X(14) VALUE 'IMPLEMENTATION'.
022900 01  WS-CAT-NAME-TBL REDEFINES WS-CAT-NAME-LIT.
023000     05  WS-CAT-NAME           PIC X(14) OCCURS 7 TIMES.
023100*
023200 01  WS-TOP5-WORK.
023300     05  WS-CAT-USED-SW        PIC X OCCURS 7 TIMES VALUE 'N'.
023400     05  WS-BEST-CT            PIC 9(05) COMP.
023500     05  WS-BEST-CAT           PIC 9(01) COMP.
023600*
023700*-----------------------------------------------------------------
023800*    DEAL SCORER RECOMMENDATION TEXT - SUBSCRIPTS 1-6 MATCH
023900*    SW-FACTOR/SW-STRONGEST-FACTOR/SW-WEAKEST-FACTOR IN CALLSCOR,
024000*    ENTRY 7 IS THE OVERALL DROP-THE-DEAL LINE (SCORE BELOW 40).
024100*-----------------------------------------------------------------
024200 01  WS-RECOMMEND-LIT.
024300     05  FILLER  PIC X(70) VALUE
024400         'FOCUS ON BUILDING RAPPORT AND ADDRESSING CONCERNS TO
024500-        'IMPROVE SENTIMENT'.
024600     05  FILLER  PIC X(70) VALUE
024700         'INCREASE PROSPECT ENGAGEMENT WITH MORE QUESTIONS AND
024800-        'ACTIVE LISTENING'.
024900     05  FILLER  PIC X(70) VALUE
025000         'DEVELOP BETTER OBJECTION HANDLING STRATEGIES AND
025100-        'RESPONSES'.
025200     05  FILLER  PIC X(70) VALUE
025300         'ALWAYS END CALLS WITH CLEAR, SPECIFIC NEXT STEPS AND
025400-        'TIMELINES'.
025500     05  FILLER  PIC X(70) VALUE
025600         'QUALIFY BUDGET AND TIMELINE EARLY IN THE SALES PROCESS'.
025700     05  FILLER  PIC X(70) VALUE
025800         'IDENTIFY AND ENGAGE ALL KEY DECISION MAKERS'.
025900     05  FILLER  PIC X(70) VALUE
026000         'CONSIDER IF THIS DEAL IS WORTH PURSUING - MAJOR RED
026100-        'FLAGS PRESENT'.
026200 01  WS-RECOMMEND-TBL REDEFINES WS-RECOMMEND-LIT.
026300     05  WS-RECOMMEND-TEXT     PIC X(70) OCCURS 7 TIMES.
026400*
026500*-----------------------------------------------------------------
026600*    FACTOR NAMES - SUBSCRIPTS 1-6 MATCH SW-FACTOR IN CALLSCOR,
026700*    USED TO LABEL THE WEAKEST FACTOR ON THE EXEC SUMMARY LINE.
026800*-----------------------------------------------------------------
026900 01  WS-FACTOR-NAME-LIT.
027000     05  FILLER  PIC X(16) VALUE 'SENTIMENT'.
027100     05  FILLER  PIC X(16) VALUE 'ENGAGEMENT'.
027200     05  FILLER  PIC X(16) VALUE 'OBJ RESOLUTION'.
027300     05  FILLER  PIC X(16) VALUE 'NEXT STEPS'.
027400     05  FILLER  PIC X(16) VALUE 'BUDGET/TIMELINE'.
027500     05  FILLER  PIC X(16) VALUE 'DECISION MAKER'.
027600 01  WS-FACTOR-NAME-TBL REDEFINES WS-FACTOR-NAME-LIT.
027700     05  WS-FACTOR-NAME        PIC X(16) OCCURS 6 TIMES.
027800*
027900*-----------------------------------------------------------------
028000*    PER-REP GLOBAL ACCUMULATORS - PARALLEL TO RM-TABLE-AREA,
028100*    SAME RM-IDX SUBSCRIPT.  LOADED TO ZERO AT 120-LOAD-REP-TABLE,
028200*    ACCUMULATED AT 710-ACCUM-REP-TOTALS, READ BACK AT
028300*    760-BUILD-LEADERBOARD WHEN A TEAM BREAK FIRES.
028400*    WS-REP-LOW-SCR-CNT/OBJ-SUM/BAD-TLK-CNT FEED THE COACHING
028500*    FLAGS ON THE LEADERBOARD LINE (SEE 762-SCAN-ONE-REP-ENTRY).
028600*-----------------------------------------------------------------
028700 01  WS-REP-ACCUM-AREA.
028800     05  WS-REP-ACCUM-ENTRY OCCURS 2000 TIMES
028900                 INDEXED BY WS-RAX.
029000         10  WS-REP-CALL-CNT     PIC 9(04) COMP.
029100         10  WS-REP-SCORE-SUM    PIC 9(07)V9(01) COMP.
029200         10  WS-REP-LOW-SCR-CNT  PIC 9(04) COMP.
029300         10  WS-REP-OBJ-SUM      PIC 9(05) COMP.
029400         10  WS-REP-BAD-TLK-CNT  PIC 9(04) COMP.
029500*
029600*-----------------------------------------------------------------
029700*    TEAM LEADERBOARD WORK TABLE - REBUILT AT EACH TEAM BREAK FROM
029800*    WS-REP-ACCUM-AREA, SORTED DESCENDING ON AVERAGE SCORE BY
029900*    765-SORT-LEADERBOARD (OUT-OF-LINE SELECTION SORT), PRINTED
030000*    BY 790-WRITE-LEADERBOARD UP TO WS-LEAD-MAX-PRINT ROWS.
030100*-----------------------------------------------------------------
030200 01  WS-LEAD-WORK.
030300     05  WS-LEAD-CNT             PIC 9(04) COMP.
030400     05  WS-LEAD-MAX-PRINT       PIC 9(02) COMP VALUE 5.
030500     05  WS-LEAD-TBL OCCURS 100 TIMES
030600                 INDEXED BY WS-LDX.
030700         10  WS-LEAD-REP-ID      PIC 9(04).
030800         10  WS-LEAD-REP-NAME    PIC X(30).
030900         10  WS-LEAD-CALLS       PIC 9(04) COMP.
031000         10  WS-LEAD-AVG-SCORE   PIC 9(03)V9(01).
031100         10  WS-LEAD-LOW-CNT     PIC 9(04) COMP.
031200         10  WS-LEAD-HI-OBJ-SW   PIC X.
031300         10  WS-LEAD-PR-TLK-SW   PIC X.
031400     05  WS-LEAD-SWAP-ID         PIC 9(04).
031500     05  WS-LEAD-SWAP-NAME       PIC X(30).
031600     05  WS-LEAD-SWAP-CALLS      PIC 9(04) COMP.
031700     05  WS-LEAD-SWAP-SCORE      PIC 9(03)V9(01).
031800     05  WS-LEAD-SWAP-LOW-CNT    PIC 9(04) COMP.
031900     05  WS-LEAD-SWAP-HI-OBJ     PIC X.
032000     05  WS-LEAD-SWAP-PR-TLK     PIC X.
032100*
032200*-----------------------------------------------------------------
032300*    PER-CALL SCRATCH FIELDS USED WHILE 600-ANALYZE-ONE-CALL AND
032400*    ITS COACHABLE-MOMENT/EXEC-SUMMARY SUBORDINATES ARE WORKING ON
032500*    A SINGLE CALL-HEADER/TRANSCRIPT-LINE SET.
032600*-----------------------------------------------------------------
032700 01  WS-CALL-SCRATCH.
032800     05  WS-COACH-CNT            PIC 9(03) COMP.
032900     05  WS-TL-IX                PIC 9(04) COMP.
033000     05  WS-PREV-SENTIMENT       PIC S9(01)V9(03).
033100     05  WS-CURR-SENTIMENT       PIC S9(01)V9(03).
033200     05  WS-LOWEST-FACTOR-NBR    PIC 9(01) COMP.
033300     05  WS-LOWEST-FACTOR-SCORE  PIC 9(03)V9(01).
033400     05  WS-EXEC-SUMMARY-LINE    PIC X(78).
033500     05  WS-EXEC-BAND            PIC X(11).
033600     05  WS-EXEC-PTR             PIC 9(03) COMP.
033700     05  FILLER                  PIC X(06).
033800*
033900 PROCEDURE DIVISION.
034000*
034100 000-MAIN.
034200*
034300     OPEN INPUT  CALLS-FILE
034400                 TRANS-FILE
034500                 REPS-FILE
034600          OUTPUT ANALYSIS-FILE
034700                 REPORT-FILE.
034800     PERFORM 100-INIT-WORK-AREAS THRU 100-EXIT.
034900     PERFORM 120-LOAD-REP-TABLE THRU 120-EXIT.
035000     PERFORM 900-READ-CALL-HDR THRU 900-EXIT.
035100     PERFORM 200-PROCESS-CALLS THRU 200-EXIT
035200             UNTIL EOF-CALLS.
035300     IF NOT FIRST-CALL
035400        PERFORM 750-PRSS-TEAM-BREAK THRU 750-EXIT.
035500     PERFORM 780-PRSS-GRAND-TOTALS THRU 780-EXIT.
035600     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
035700     CLOSE CALLS-FILE
035800           TRANS-FILE
035900           REPS-FILE
036000           ANALYSIS-FILE
036100           REPORT-FILE.
036200     MOVE ZERO TO RETURN-CODE.
036300     GOBACK.
036400*
036500 100-INIT-WORK-AREAS.
036600*
036700     MOVE 0 TO WS-TEAM-CALL-CNT WS-TEAM-AT-RISK-CNT
036800               WS-TEAM-PL-EXCELLENT WS-TEAM-PL-GOOD
036900               WS-TEAM-PL-MODERATE WS-TEAM-PL-ATRISK
037000               WS-INVALID-CALL-CNT
037100               WS-GT-CALL-CNT WS-GT-AT-RISK-CNT.
037200     MOVE 0 TO WS-TEAM-SCORE-SUM WS-GT-SCORE-SUM.
037300     PERFORM 105-ZERO-CAT-SUM THRU 105-EXIT
037400             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
037500*
037600 100-EXIT.
037700     EXIT.
037800*
037900 105-ZERO-CAT-SUM.
038000*
038100     MOVE 0 TO WS-TEAM-OBJ-CAT-SUM (WS-CT).
038200*
038300 105-EXIT.
038400     EXIT.
038500*
038600 120-LOAD-REP-TABLE.
038700*
038800     MOVE 0 TO RM-TBL-CNT.
038900     MOVE 'NO ' TO WS-EOF-REPS-SW.
039000     PERFORM 900-READ-REPS-FILE THRU 900A-EXIT.
039100     PERFORM 124-LOAD-ONE-REP THRU 124-EXIT
039200             UNTIL EOF-REPS.
039300*
039400 120-EXIT.
039500     EXIT.
039600*
039700 124-LOAD-ONE-REP.
039800*
039900     ADD 1 TO RM-TBL-CNT.
040000     MOVE RF-REP-ID    TO RM-TBL-REP-ID   (RM-TBL-CNT).
040100     MOVE RF-REP-NAME  TO RM-TBL-REP-NAME (RM-TBL-CNT).
040200     MOVE RF-TEAM-ID   TO RM-TBL-TEAM-ID  (RM-TBL-CNT).
040300     MOVE RF-REP-TIER  TO RM-TBL-REP-TIER (RM-TBL-CNT).
040400     MOVE 0 TO WS-REP-CALL-CNT   (RM-TBL-CNT).
040500     MOVE 0 TO WS-REP-SCORE-SUM  (RM-TBL-CNT).
040600     MOVE 0 TO WS-REP-LOW-SCR-CNT (RM-TBL-CNT).
040700     MOVE 0 TO WS-REP-OBJ-SUM    (RM-TBL-CNT).
040800     MOVE 0 TO WS-REP-BAD-TLK-CNT (RM-TBL-CNT).
040900     PERFORM 900-READ-REPS-FILE THRU 900A-EXIT.
041000*
041100 124-EXIT.
041200     EXIT.
041300*
041400 240-LOOKUP-REP.
041500*
041600     MOVE 'NO ' TO WS-REP-FOUND-SW.
041700     SEARCH ALL RM-TBL-ENTRY
041800         AT END
041900             MOVE 'NO '  TO WS-REP-FOUND-SW
042000         WHEN RM-TBL-REP-ID (RM-IDX) = CH-REP-ID
042100             MOVE 'YES' TO WS-REP-FOUND-SW.
042200*
042300 240-EXIT.
042400     EXIT.
042500*
042600 200-PROCESS-CALLS.
042700*
042800     PERFORM 230-READ-TRANS-LINES THRU 230-EXIT.
042900     PERFORM 214-VALIDATE-CALL-HDR THRU 214-EXIT.
043000     IF CALL-VALID
043100        IF FIRST-CALL
043200           MOVE CH-TEAM-ID TO WS-PREV-TEAM-ID
043300           MOVE 'NO ' TO WS-FIRST-CALL-SW
043400        ELSE
043500           IF CH-TEAM-ID NOT = WS-PREV-TEAM-ID
043600              PERFORM 750-PRSS-TEAM-BREAK THRU 750-EXIT
043700              MOVE CH-TEAM-ID TO WS-PREV-TEAM-ID
043800           END-IF
043900        END-IF
044000        PERFORM 240-LOOKUP-REP THRU 240-EXIT
044100        PERFORM 600-ANALYZE-ONE-CALL THRU 600-EXIT
044200        PERFORM 343-WRITE-DETAIL-LINE THRU 343-EXIT
044300        PERFORM 700-ACCUM-TEAM-TOTALS THRU 700-EXIT
044400        PERFORM 710-ACCUM-REP-TOTALS THRU 710-EXIT
044500        PERFORM 950-WRITE-ANALYSIS-REC THRU 950-EXIT
044600     ELSE
044700        ADD 1 TO WS-INVALID-CALL-CNT
044800     END-IF.
044900     PERFORM 900-READ-CALL-HDR THRU 900-EXIT.
045000*
045100 200-EXIT.
045200     EXIT.
045300*
045400 214-VALIDATE-CALL-HDR.
045500*
045600     MOVE 'YES' TO WS-CALL-VALID-SW.
045700     IF CH-CALL-ID = 0 OR CH-REP-ID = 0 OR CH-TEAM-ID = 0
045800        MOVE 'NO ' TO WS-CALL-VALID-SW
045900     END-IF.
046000*
046100 214-EXIT.
046200     EXIT.
046300*
046400 230-READ-TRANS-LINES.
046500*
046600     MOVE CH-LINE-CNT TO TX-LINE-CNT.
046700     IF CH-LINE-CNT > 0
046800        PERFORM 235-READ-ONE-TRANS-LINE THRU 235-EXIT
046900                VARYING WS-LN FROM 1 BY 1
047000                UNTIL WS-LN > CH-LINE-CNT
047100     END-IF.
047200*
047300 230-EXIT.
047400     EXIT.
047500*
047600 235-READ-ONE-TRANS-LINE.
047700*
047800     SET TX-IDX TO WS-LN.
047900     PERFORM 910-READ-TRANS-FILE THRU 910-EXIT.
048000     MOVE TF-SPEAKER-TAG TO TX-TBL-SPEAKER-TAG (TX-IDX).
048100     MOVE TF-LINE-TEXT   TO TX-TBL-LINE-TEXT   (TX-IDX).
048200     MOVE TF-LINE-TEXT   TO TX-TBL-LINE-UPPER  (TX-IDX).
048300     INSPECT TX-TBL-LINE-UPPER (TX-IDX)
048400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048600*
048700 235-EXIT.
048800     EXIT.
048900*
049000 600-ANALYZE-ONE-CALL.
049100*
049200     CALL 'CALLXSCN' USING TX-LINE-TABLE-AREA, XSCNWA-AREA.
049300     CALL 'CALLOBJD' USING TX-LINE-TABLE-AREA, OBJDWA-AREA.
049400     CALL 'CALLINTC' USING TX-LINE-TABLE-AREA, XSCNWA-AREA,
049500             INTCWA-AREA.
049600     CALL 'CALLSCOR' USING XSCNWA-AREA, OBJDWA-AREA, SCORWA-AREA.
049700     PERFORM 610-MOVE-RESULTS THRU 610-EXIT.
049800     PERFORM 620-SCAN-COACH-MOMENTS THRU 620-EXIT.
049900     PERFORM 630-BUILD-EXEC-SUMMARY THRU 630-EXIT.
050000*
050100 600-EXIT.
050200     EXIT.
050300*
050400 610-MOVE-RESULTS.
050500*
050600     MOVE CH-CALL-ID          TO AR-CALL-ID.
050700     MOVE SW-DEAL-SCORE-OUT   TO AR-DEAL-SCORE.
050800     MOVE SW-RISK-LEVEL       TO AR-RISK-LEVEL.
050900     MOVE IW-PRIMARY-INTENT   TO AR-INTENT-CLASS.
051000     MOVE IW-CONFIDENCE       TO AR-INTENT-CONF.
051100     MOVE OW-OBJ-COUNT        TO AR-OBJ-COUNT.
051200     MOVE OW-TOP-CATEGORY     TO AR-TOP-OBJECTION.
051300     MOVE XW-TOTAL-WORDS      TO AR-TOTAL-WORDS.
051400     MOVE XW-TOPIC-COUNT      TO AR-TOPIC-COUNT.
051500     MOVE XW-MONEY-COUNT      TO AR-MONEY-COUNT.
051600     MOVE XW-DATE-COUNT       TO AR-DATE-COUNT.
051700     MOVE XW-COMPETITOR-COUNT TO AR-COMPETITOR-COUNT.
051800     COMPUTE AR-REP-PCT      ROUNDED = XW-REP-PCT.
051900     COMPUTE AR-PROSPECT-PCT ROUNDED = XW-PROSPECT-PCT.
052000     COMPUTE AR-FACT-SENTIMENT   ROUNDED = SW-FACTOR (1).
052100     COMPUTE AR-FACT-ENGAGEMENT  ROUNDED = SW-FACTOR (2).
052200     COMPUTE AR-FACT-OBJ-RES     ROUNDED = SW-FACTOR (3).
052300     COMPUTE AR-FACT-NEXT-STEPS  ROUNDED = SW-FACTOR (4).
052400     COMPUTE AR-FACT-BUDGET-TIME ROUNDED = SW-FACTOR (5).
052500     COMPUTE AR-FACT-DECISION    ROUNDED = SW-FACTOR (6).
052600*
052700 610-EXIT.
052800     EXIT.
052900*
053000*-----------------------------------------------------------------
053100*    COACHABLE MOMENTS.  THE "MISSED BUYING SIGNAL" TEST BELOW
053200*    (SENTIMENT OVER 0.5 AND ENGAGEMENT OVER 0.7) CANNOT BE MET
053300*    WHILE SENTIMENT ONLY EVER TAKES ON +0.5/0.0/-0.5 - KEPT AS
053400*    WRITTEN PER THE INSIGHT GENERATOR SPECIFICATION, TKT 00441.
053500*-----------------------------------------------------------------
053600 620-SCAN-COACH-MOMENTS.
053700*
053800     MOVE 0 TO WS-COACH-CNT.
053900     ADD OW-COACH-LATE-CNT TO WS-COACH-CNT.
054000     IF XW-PROSPECT-PCT < 30
054100        ADD 1 TO WS-COACH-CNT
054200     END-IF.
054300     IF XW-PROSPECT-PCT > 70
054400        ADD 1 TO WS-COACH-CNT
054500     END-IF.
054600     IF XW-TIMELINE-CNT > 0
054700        PERFORM 625-SCAN-ONE-TIMELINE-PT THRU 625-EXIT
054800                VARYING XW-TL-IDX FROM 1 BY 1
054900                UNTIL XW-TL-IDX > XW-TIMELINE-CNT
055000     END-IF.
055100     MOVE WS-COACH-CNT TO AR-COACH-COUNT.
055200*
055300 620-EXIT.
055400     EXIT.
055500*
055600 625-SCAN-ONE-TIMELINE-PT.
055700*
055800     IF XW-TL-SENTIMENT (XW-TL-IDX) > 0.5 AND
055900        XW-TL-ENGAGEMENT (XW-TL-IDX) > 0.7
056000        ADD 1 TO WS-COACH-CNT
056100     END-IF.
056200     IF XW-TL-IDX > 1
056300        IF WS-PREV-SENTIMENT > 0.3 AND
056400           XW-TL-SENTIMENT (XW-TL-IDX) < -0.3
056500           ADD 1 TO WS-COACH-CNT
056600        END-IF
056700     END-IF.
056800     MOVE XW-TL-SENTIMENT (XW-TL-IDX) TO WS-PREV-SENTIMENT.
056900*
057000 625-EXIT.
057100     EXIT.
057200*
057300*-----------------------------------------------------------------
057400*    EXECUTIVE SUMMARY - DISPLAYED AS A DIAGNOSTIC UNDER THE UPSI
057500*    TRACE SWITCH.  NO ANALYSIS-RESULT FIELD OR REPORT LINE HOLDS
057600*    THIS TEXT (SEE CALLANLZ REMARKS) SO IT IS NOT PERSISTED.
057700*-----------------------------------------------------------------
057800 630-BUILD-EXEC-SUMMARY.
057900*
058000     MOVE SPACES TO WS-EXEC-SUMMARY-LINE.
058100     IF SW-DEAL-SCORE-OUT >= 80
058200        MOVE 'STRONG DEAL' TO WS-EXEC-BAND
058300     ELSE
058400        IF SW-DEAL-SCORE-OUT >= 60
058500           MOVE 'MODERATE   ' TO WS-EXEC-BAND
058600        ELSE
058700           MOVE 'WEAK DEAL  ' TO WS-EXEC-BAND
058800        END-IF
058900     END-IF.
059000     MOVE 0 TO WS-LOWEST-FACTOR-NBR.
059100     PERFORM 635-FIND-FIRST-LOW-FACTOR THRU 635-EXIT
059200             VARYING WS-FC FROM 1 BY 1 UNTIL WS-FC > 6.
059300     MOVE 1 TO WS-EXEC-PTR.
059400     STRING WS-EXEC-BAND DELIMITED BY SIZE
059500            ' - INTENT ' DELIMITED BY SIZE
059600            IW-PRIMARY-INTENT DELIMITED BY SIZE
059700       INTO WS-EXEC-SUMMARY-LINE
059800            WITH POINTER WS-EXEC-PTR.
059900     IF OW-OBJ-COUNT > 0
060000        STRING ' - OBJECTIONS PRESENT' DELIMITED BY SIZE
060100          INTO WS-EXEC-SUMMARY-LINE
060200               WITH POINTER WS-EXEC-PTR
060300     END-IF.
060400     IF SW-RISK-LEVEL = 'HIGH    ' OR SW-RISK-LEVEL = 'CRITICAL'
060500        STRING ' - HIGH RISK' DELIMITED BY SIZE
060600          INTO WS-EXEC-SUMMARY-LINE
060700               WITH POINTER WS-EXEC-PTR
060800     END-IF.
060900     IF WS-LOWEST-FACTOR-NBR > 0
061000        STRING ' - WEAK ON ' DELIMITED BY SIZE
061100               WS-FACTOR-NAME (WS-LOWEST-FACTOR-NBR)
061200                              DELIMITED BY SIZE
061300               ' - ' DELIMITED BY SIZE
061400               WS-RECOMMEND-TEXT (WS-LOWEST-FACTOR-NBR)
061500                                 DELIMITED BY SIZE
061600          INTO WS-EXEC-SUMMARY-LINE
061700               WITH POINTER WS-EXEC-PTR
061800     END-IF.
061900     IF WS-TRACE-ON
062000        DISPLAY WS-EXEC-SUMMARY-LINE
062100     END-IF.
062200*
062300 630-EXIT.
062400     EXIT.
062500*
062600 635-FIND-FIRST-LOW-FACTOR.
062700*
062800     IF WS-LOWEST-FACTOR-NBR = 0 AND SW-FACTOR (WS-FC) < 60
062900        MOVE WS-FC TO WS-LOWEST-FACTOR-NBR
063000     END-IF.
063100*
063200 635-EXIT.
063300     EXIT.
063400*
063500 343-WRITE-DETAIL-LINE.
063600*
063700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
063800        PERFORM 955-HEADINGS THRU 955-EXIT
063900     END-IF.
064000     MOVE CH-CALL-ID       TO RL-CALL-ID.
064100     MOVE CH-REP-ID        TO RL-REP-ID.
064200     MOVE SW-DEAL-SCORE-OUT TO RL-DEAL-SCORE.
064300     MOVE SW-RISK-LEVEL    TO RL-RISK.
064400     MOVE IW-PRIMARY-INTENT TO RL-INTENT.
064500     MOVE OW-OBJ-COUNT     TO RL-OBJ-CNT.
064600     MOVE XW-PROSPECT-PCT  TO RL-PROSPECT-PCT.
064700     WRITE RPT-FD-RECORD FROM RL-DETAIL
064800         AFTER ADVANCING WS-LINE-SPACING.
064900     ADD WS-LINE-SPACING TO WS-LINES-USED.
065000     MOVE 1 TO WS-LINE-SPACING.
065100*
065200 343-EXIT.
065300     EXIT.
065400*
065500 700-ACCUM-TEAM-TOTALS.
065600*
065700     ADD 1 TO WS-TEAM-CALL-CNT.
065800     ADD SW-DEAL-SCORE-OUT TO WS-TEAM-SCORE-SUM.
065900     IF SW-DEAL-SCORE-OUT < 40
066000        ADD 1 TO WS-TEAM-AT-RISK-CNT
066100     END-IF.
066200     IF SW-DEAL-SCORE-OUT >= 80
066300        ADD 1 TO WS-TEAM-PL-EXCELLENT
066400     ELSE
066500        IF SW-DEAL-SCORE-OUT >= 60
066600           ADD 1 TO WS-TEAM-PL-GOOD
066700        ELSE
066800           IF SW-DEAL-SCORE-OUT >= 40
066900              ADD 1 TO WS-TEAM-PL-MODERATE
067000           ELSE
067100              ADD 1 TO WS-TEAM-PL-ATRISK
067200           END-IF
067300        END-IF
067400     END-IF.
067500     PERFORM 705-ACCUM-ONE-CAT THRU 705-EXIT
067600             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
067700     ADD 1 TO WS-GT-CALL-CNT.
067800     ADD SW-DEAL-SCORE-OUT TO WS-GT-SCORE-SUM.
067900     IF SW-DEAL-SCORE-OUT < 40
068000        ADD 1 TO WS-GT-AT-RISK-CNT
068100     END-IF.
068200*
068300 700-EXIT.
068400     EXIT.
068500*
068600 705-ACCUM-ONE-CAT.
068700*
068800     ADD OW-CAT-COUNT (WS-CT) TO WS-TEAM-OBJ-CAT-SUM (WS-CT).
068900*
069000 705-EXIT.
069100     EXIT.
069200*
069300 710-ACCUM-REP-TOTALS.
069400*
069500     IF REP-FOUND
069600        SET WS-RAX TO RM-IDX
069700        ADD 1 TO WS-REP-CALL-CNT (WS-RAX)
069800        ADD SW-DEAL-SCORE-OUT TO WS-REP-SCORE-SUM (WS-RAX)
069900        IF SW-DEAL-SCORE-OUT < 40
070000           ADD 1 TO WS-REP-LOW-SCR-CNT (WS-RAX)
070100        END-IF
070200        ADD OW-OBJ-COUNT TO WS-REP-OBJ-SUM (WS-RAX)
070300        IF XW-PROSPECT-PCT < 30 OR XW-PROSPECT-PCT > 70
070400           ADD 1 TO WS-REP-BAD-TLK-CNT (WS-RAX)
070500        END-IF
070600     END-IF.
070700*
070800 710-EXIT.
070900     EXIT.
071000*
071100 750-PRSS-TEAM-BREAK.
071200*
071300     MOVE 2 TO WS-LINE-SPACING.
071400     IF WS-TEAM-CALL-CNT > 0
071500        COMPUTE WS-TEAM-AVG-SCORE ROUNDED =
071600                WS-TEAM-SCORE-SUM / WS-TEAM-CALL-CNT
071700     ELSE
071800        MOVE 0 TO WS-TEAM-AVG-SCORE
071900     END-IF.
072000     MOVE WS-PREV-TEAM-ID TO RL-TEAM-ID-OUT.
072100     IF WS-LINES-USED >= WS-LINES-PER-PAGE
072200        PERFORM 955-HEADINGS THRU 955-EXIT
072300     END-IF.
072400     WRITE RPT-FD-RECORD FROM RL-TEAM-HEADING
072500         AFTER ADVANCING WS-LINE-SPACING.
072600     ADD WS-LINE-SPACING TO WS-LINES-USED.
072700     MOVE 1 TO WS-LINE-SPACING.
072800     MOVE WS-TEAM-CALL-CNT    TO RL-TOT-CALLS.
072900     MOVE WS-TEAM-AVG-SCORE   TO RL-TOT-AVG-SCORE.
073000     MOVE WS-TEAM-AT-RISK-CNT TO RL-TOT-AT-RISK.
073100     WRITE RPT-FD-RECORD FROM RL-TEAM-TOTALS
073200         AFTER ADVANCING WS-LINE-SPACING.
073300     ADD WS-LINE-SPACING TO WS-LINES-USED.
073400     MOVE WS-TEAM-PL-EXCELLENT TO RL-PL-EXCELLENT.
073500     MOVE WS-TEAM-PL-GOOD      TO RL-PL-GOOD.
073600     MOVE WS-TEAM-PL-MODERATE  TO RL-PL-MODERATE.
073700     MOVE WS-TEAM-PL-ATRISK    TO RL-PL-AT-RISK.
073800     WRITE RPT-FD-RECORD FROM RL-PIPELINE-LINE
073900         AFTER ADVANCING WS-LINE-SPACING.
074000     ADD WS-LINE-SPACING TO WS-LINES-USED.
074100     PERFORM 755-WRITE-TOP5-OBJ THRU 755-EXIT.
074200     PERFORM 760-BUILD-LEADERBOARD THRU 760-EXIT.
074300     PERFORM 765-SORT-LEADERBOARD THRU 765-EXIT.
074400     PERFORM 790-WRITE-LEADERBOARD THRU 790-EXIT.
074500     PERFORM 795-RESET-TEAM-TOTALS THRU 795-EXIT.
074600*
074700 750-EXIT.
074800     EXIT.
074900*
075000 755-WRITE-TOP5-OBJ.
075100*
075200     MOVE 'N' TO WS-CAT-USED-SW (1) WS-CAT-USED-SW (2)
075300                 WS-CAT-USED-SW (3) WS-CAT-USED-SW (4)
075400                 WS-CAT-USED-SW (5) WS-CAT-USED-SW (6)
075500                 WS-CAT-USED-SW (7).
075600     IF WS-LINES-USED >= WS-LINES-PER-PAGE
075700        PERFORM 955-HEADINGS THRU 955-EXIT
075800     END-IF.
075900     WRITE RPT-FD-RECORD FROM RL-OBJ-HEADING
076000         AFTER ADVANCING WS-LINE-SPACING.
076100     ADD WS-LINE-SPACING TO WS-LINES-USED.
076200     MOVE 1 TO WS-LINE-SPACING.
076300     PERFORM 757-WRITE-ONE-TOP-OBJ THRU 757-EXIT
076400             VARYING WS-TOP-IX FROM 1 BY 1 UNTIL WS-TOP-IX > 5.
076500*
076600 755-EXIT.
076700     EXIT.
076800*
076900 757-WRITE-ONE-TOP-OBJ.
077000*
077100     MOVE 0 TO WS-BEST-CT.
077200     MOVE 0 TO WS-BEST-CAT.
077300     PERFORM 758-FIND-BEST-CAT THRU 758-EXIT
077400             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
077500     IF WS-BEST-CAT > 0
077600        MOVE 'Y' TO WS-CAT-USED-SW (WS-BEST-CAT)
077700        MOVE WS-CAT-NAME (WS-BEST-CAT) TO RL-OBJ-CATEGORY
077800        MOVE WS-BEST-CT TO RL-OBJ-COUNT-OUT
077900        IF WS-TEAM-CALL-CNT > 0
078000           COMPUTE RL-OBJ-PCT ROUNDED =
078100                   WS-BEST-CT / WS-TEAM-CALL-CNT * 100
078200        ELSE
078300           MOVE 0 TO RL-OBJ-PCT
078400        END-IF
078500        IF WS-LINES-USED >= WS-LINES-PER-PAGE
078600           PERFORM 955-HEADINGS THRU 955-EXIT
078700        END-IF
078800        WRITE RPT-FD-RECORD FROM RL-OBJ-LINE
078900            AFTER ADVANCING WS-LINE-SPACING
079000        ADD WS-LINE-SPACING TO WS-LINES-USED
079100     END-IF.
079200*
079300 757-EXIT.
079400     EXIT.
079500*
079600 758-FIND-BEST-CAT.
079700*
079800     IF WS-CAT-USED-SW (WS-CT) = 'N' AND
079900        WS-TEAM-OBJ-CAT-SUM (WS-CT) > WS-BEST-CT
080000        MOVE WS-TEAM-OBJ-CAT-SUM (WS-CT) TO WS-BEST-CT
080100        MOVE WS-CT TO WS-BEST-CAT
080200     END-IF.
080300*
080400 758-EXIT.
080500     EXIT.
080600*
080700 760-BUILD-LEADERBOARD.
080800*
080900     MOVE 0 TO WS-LEAD-CNT.
081000     PERFORM 762-SCAN-ONE-REP-ENTRY THRU 762-EXIT
081100             VARYING RM-IDX FROM 1 BY 1 UNTIL RM-IDX > RM-TBL-CNT.
081200*
081300 760-EXIT.
081400     EXIT.
081500*
081600 762-SCAN-ONE-REP-ENTRY.
081700*
081800     SET WS-RAX TO RM-IDX.
081900     IF RM-TBL-TEAM-ID (RM-IDX) = WS-PREV-TEAM-ID AND
082000        WS-REP-CALL-CNT (WS-RAX) > 0 AND
082100        WS-LEAD-CNT < 100
082200        ADD 1 TO WS-LEAD-CNT
082300        SET WS-LDX TO WS-LEAD-CNT
082400        MOVE RM-TBL-REP-ID (RM-IDX)   TO WS-LEAD-REP-ID (WS-LDX)
082500        MOVE RM-TBL-REP-NAME (RM-IDX) TO WS-LEAD-REP-NAME (WS-LDX)
082600        MOVE WS-REP-CALL-CNT (WS-RAX) TO WS-LEAD-CALLS (WS-LDX)
082700        COMPUTE WS-LEAD-AVG-SCORE (WS-LDX) ROUNDED =
082800                WS-REP-SCORE-SUM (WS-RAX) /
082900                WS-REP-CALL-CNT (WS-RAX)
083000        MOVE WS-REP-LOW-SCR-CNT (WS-RAX) TO WS-LEAD-LOW-CNT (WS-LDX)
083100        MOVE 'N' TO WS-LEAD-HI-OBJ-SW (WS-LDX)
083200        MOVE 'N' TO WS-LEAD-PR-TLK-SW (WS-LDX)
083300        IF WS-REP-OBJ-SUM (WS-RAX) >
083400                 WS-REP-CALL-CNT (WS-RAX) * 3
083500           MOVE 'Y' TO WS-LEAD-HI-OBJ-SW (WS-LDX)
083600        END-IF
083700        IF WS-REP-BAD-TLK-CNT (WS-RAX) * 100 >
083800                 WS-REP-CALL-CNT (WS-RAX) * 30
083900           MOVE 'Y' TO WS-LEAD-PR-TLK-SW (WS-LDX)
084000        END-IF
084100     END-IF.
084200*
084300 762-EXIT.
084400     EXIT.
084500*
084600 765-SORT-LEADERBOARD.
084700*
084800     IF WS-LEAD-CNT > 1
084900        PERFORM 767-SORT-PASS THRU 767-EXIT
085000                VARYING WS-TOP-IX FROM 1 BY 1
085100                UNTIL WS-TOP-IX >= WS-LEAD-CNT
085200     END-IF.
085300*
085400 765-EXIT.
085500     EXIT.
085600*
085700 767-SORT-PASS.
085800*
085900     PERFORM 769-SORT-COMPARE THRU 769-EXIT
086000             VARYING WS-FC FROM 1 BY 1
086100             UNTIL WS-FC > WS-LEAD-CNT - WS-TOP-IX.
086200*
086300 767-EXIT.
086400     EXIT.
086500*
086600 769-SORT-COMPARE.
086700*
086800     SET WS-LDX TO WS-FC.
086900     IF WS-LEAD-AVG-SCORE (WS-LDX) <
087000        WS-LEAD-AVG-SCORE (WS-LDX + 1)
087100        MOVE WS-LEAD-REP-ID (WS-LDX)    TO WS-LEAD-SWAP-ID
087200        MOVE WS-LEAD-REP-NAME (WS-LDX)  TO WS-LEAD-SWAP-NAME
087300        MOVE WS-LEAD-CALLS (WS-LDX)     TO WS-LEAD-SWAP-CALLS
087400        MOVE WS-LEAD-AVG-SCORE (WS-LDX) TO WS-LEAD-SWAP-SCORE
087500        MOVE WS-LEAD-LOW-CNT (WS-LDX)   TO WS-LEAD-SWAP-LOW-CNT
087600        MOVE WS-LEAD-HI-OBJ-SW (WS-LDX) TO WS-LEAD-SWAP-HI-OBJ
087700        MOVE WS-LEAD-PR-TLK-SW (WS-LDX) TO WS-LEAD-SWAP-PR-TLK
087800        MOVE WS-LEAD-REP-ID (WS-LDX + 1)
087900                                   TO WS-LEAD-REP-ID (WS-LDX)
088000        MOVE WS-LEAD-REP-NAME (WS-LDX + 1)
088100                                   TO WS-LEAD-REP-NAME (WS-LDX)
088200        MOVE WS-LEAD-CALLS (WS-LDX + 1)
088300                                   TO WS-LEAD-CALLS (WS-LDX)
088400        MOVE WS-LEAD-AVG-SCORE (WS-LDX + 1)
088500                                   TO WS-LEAD-AVG-SCORE (WS-LDX)
088600        MOVE WS-LEAD-LOW-CNT (WS-LDX + 1)
088700                                   TO WS-LEAD-LOW-CNT (WS-LDX)
088800        MOVE WS-LEAD-HI-OBJ-SW (WS-LDX + 1)
088900                                   TO WS-LEAD-HI-OBJ-SW (WS-LDX)
089000        MOVE WS-LEAD-PR-TLK-SW (WS-LDX + 1)
089100                                   TO WS-LEAD-PR-TLK-SW (WS-LDX)
089200        SET WS-LDX UP BY 1
089300        MOVE WS-LEAD-SWAP-ID    TO WS-LEAD-REP-ID (WS-LDX)
089400        MOVE WS-LEAD-SWAP-NAME  TO WS-LEAD-REP-NAME (WS-LDX)
089500        MOVE WS-LEAD-SWAP-CALLS TO WS-LEAD-CALLS (WS-LDX)
089600        MOVE WS-LEAD-SWAP-SCORE TO WS-LEAD-AVG-SCORE (WS-LDX)
089700        MOVE WS-LEAD-SWAP-LOW-CNT TO WS-LEAD-LOW-CNT (WS-LDX)
089800        MOVE WS-LEAD-SWAP-HI-OBJ  TO WS-LEAD-HI-OBJ-SW (WS-LDX)
089900        MOVE WS-LEAD-SWAP-PR-TLK  TO WS-LEAD-PR-TLK-SW (WS-LDX)
090000     END-IF.
090100*
090200 769-EXIT.
090300     EXIT.
090400*
090500 790-WRITE-LEADERBOARD.
090600*
090700     IF WS-LEAD-CNT > 0
090800        IF WS-LINES-USED >= WS-LINES-PER-PAGE
090900           PERFORM 955-HEADINGS THRU 955-EXIT
091000        END-IF
091100        WRITE RPT-FD-RECORD FROM RL-LEAD-HEADING
091200            AFTER ADVANCING WS-LINE-SPACING
091300        ADD WS-LINE-SPACING TO WS-LINES-USED
091400        MOVE 1 TO WS-LINE-SPACING
091500        PERFORM 792-WRITE-ONE-LEADER THRU 792-EXIT
091600                VARYING WS-LDX FROM 1 BY 1
091700                UNTIL WS-LDX > WS-LEAD-CNT OR
091800                      WS-LDX > WS-LEAD-MAX-PRINT
091900     END-IF.
092000*
092100 790-EXIT.
092200     EXIT.
092300*
092400 792-WRITE-ONE-LEADER.
092500*
092600     MOVE WS-LEAD-REP-ID (WS-LDX)    TO RL-LEAD-REP-ID.
092700     MOVE WS-LEAD-REP-NAME (WS-LDX)  TO RL-LEAD-REP-NAME.
092800     MOVE WS-LEAD-CALLS (WS-LDX)     TO RL-LEAD-CALLS.
092900     MOVE WS-LEAD-AVG-SCORE (WS-LDX) TO RL-LEAD-AVG-SCORE.
093000     MOVE WS-LEAD-LOW-CNT (WS-LDX)   TO RL-LEAD-LOW-CNT.
093100     IF WS-LEAD-HI-OBJ-SW (WS-LDX) = 'Y'
093200        MOVE 'HI-OBJ  ' TO RL-LEAD-HI-OBJ
093300     ELSE
093400        MOVE SPACES TO RL-LEAD-HI-OBJ
093500     END-IF.
093600     IF WS-LEAD-PR-TLK-SW (WS-LDX) = 'Y'
093700        MOVE 'POOR-TALK ' TO RL-LEAD-POOR-TALK
093800     ELSE
093900        MOVE SPACES TO RL-LEAD-POOR-TALK
094000     END-IF.
094100     IF WS-LINES-USED >= WS-LINES-PER-PAGE
094200        PERFORM 955-HEADINGS THRU 955-EXIT
094300     END-IF.
094400     WRITE RPT-FD-RECORD FROM RL-LEAD-LINE
094500         AFTER ADVANCING WS-LINE-SPACING.
094600     ADD WS-LINE-SPACING TO WS-LINES-USED.
094700*
094800 792-EXIT.
094900     EXIT.
095000*
095100 795-RESET-TEAM-TOTALS.
095200*
095300     MOVE 0 TO WS-TEAM-CALL-CNT WS-TEAM-AT-RISK-CNT
095400               WS-TEAM-PL-EXCELLENT WS-TEAM-PL-GOOD
095500               WS-TEAM-PL-MODERATE WS-TEAM-PL-ATRISK.
095600     MOVE 0 TO WS-TEAM-SCORE-SUM.
095700     PERFORM 105-ZERO-CAT-SUM THRU 105-EXIT
095800             VARYING WS-CT FROM 1 BY 1 UNTIL WS-CT > 7.
095900*
096000 795-EXIT.
096100     EXIT.
096200*
096300 780-PRSS-GRAND-TOTALS.
096400*
096500     IF WS-GT-CALL-CNT > 0
096600        COMPUTE WS-GT-AVG-SCORE ROUNDED =
096700                WS-GT-SCORE-SUM / WS-GT-CALL-CNT
096800     ELSE
096900        MOVE 0 TO WS-GT-AVG-SCORE
097000     END-IF.
097100     MOVE 2 TO WS-LINE-SPACING.
097200     MOVE WS-GT-CALL-CNT    TO RL-GT-CALLS.
097300     MOVE WS-GT-AVG-SCORE   TO RL-GT-AVG-SCORE.
097400     MOVE WS-GT-AT-RISK-CNT TO RL-GT-AT-RISK.
097500     IF WS-LINES-USED >= WS-LINES-PER-PAGE
097600        PERFORM 955-HEADINGS THRU 955-EXIT
097700     END-IF.
097800     WRITE RPT-FD-RECORD FROM RL-GRAND-TOTALS
097900         AFTER ADVANCING WS-LINE-SPACING.
098000*
098100 780-EXIT.
098200     EXIT.
098300*
098400 900-READ-CALL-HDR.
098500*
098600     READ CALLS-FILE
098700         AT END
098800            MOVE 'YES' TO WS-EOF-CALLS-SW
098900     END-READ.
099000*
099100 900-EXIT.
099200     EXIT.
099300*
099400 900-READ-REPS-FILE.
099500*
099600     READ REPS-FILE
099700         AT END
099800            MOVE 'YES' TO WS-EOF-REPS-SW
099900     END-READ.
100000*
100100 900A-EXIT.
100200     EXIT.
100300*
100400 910-READ-TRANS-FILE.
100500*
100600     READ TRANS-FILE
100700         AT END
100800            CONTINUE
100900     END-READ.
101000*
101100 910-EXIT.
101200     EXIT.
101300*
101400 950-WRITE-ANALYSIS-REC.
101500*
101600     WRITE ANALYSIS-RESULT-REC.
101700*
101800 950-EXIT.
101900     EXIT.
102000*
102100 955-HEADINGS.
102200*
102300     ADD 1 TO WS-PAGE-COUNT.
102400     MOVE WS-PAGE-COUNT TO RL-PAGE-NO.
102500     MOVE WS-RUN-DATE   TO RL-RUN-DATE.
102600     WRITE RPT-FD-RECORD FROM RL-HEADING-1
102700         AFTER ADVANCING NEXT-PAGE.
102800     MOVE 1 TO WS-LINES-USED.
102900     MOVE 2 TO WS-LINE-SPACING.
103000     WRITE RPT-FD-RECORD FROM RL-COL-HEADING
103100         AFTER ADVANCING WS-LINE-SPACING.
103200     ADD WS-LINE-SPACING TO WS-LINES-USED.
103300*
103400 955-EXIT.
103500     EXIT.
103600*
103700 550-DISPLAY-PROG-DIAG.
103800*
103900     DISPLAY 'CALLANLZ - CALLS PROCESSED...' WS-GT-CALL-CNT.
104000     DISPLAY 'CALLANLZ - CALLS REJECTED....' WS-INVALID-CALL-CNT.
104100     DISPLAY 'CALLANLZ - CALLS AT RISK.....' WS-GT-AT-RISK-CNT.
104200     DISPLAY 'CALLANLZ - AVG DEAL SCORE....' WS-GT-AVG-SCORE.
104300*
104400 550-EXIT.
104500     EXIT.
