000100******************************************************************
000200*    TRNLIN  -  TRANSCRIPT LINE RECORD AND IN-MEMORY LINE TABLE
000300*    THE FD RECORD IS FIXED LENGTH 216, NO SPARE BYTES.
000400*    THE TABLE BELOW HOLDS ALL LINES OF THE CALL CURRENTLY BEING
000500*    ANALYZED SO CALLXSCN/CALLOBJD/CALLINTC CAN SCAN THEM
000600*    REPEATEDLY WITHOUT RE-READING THE TRANSCRIPT FILE.
000700******************************************************************
000800 01  TRANSCRIPT-LINE-REC.
000900     05  TX-CALL-ID              PIC 9(06).
001000     05  TX-SPEAKER-TAG          PIC X(10).
001100     05  TX-LINE-TEXT            PIC X(200).
001200
001300 01  TX-LINE-TABLE-AREA.
001400     05  TX-LINE-CNT             PIC 9(04) COMP.
001500     05  TX-LINE-ENTRY OCCURS 0 TO 500 TIMES
001600                 DEPENDING ON TX-LINE-CNT
001700                 INDEXED BY TX-IDX.
001800         10  TX-TBL-SPEAKER-TAG  PIC X(10).
001900         10  TX-TBL-LINE-TEXT    PIC X(200).
002000         10  TX-TBL-LINE-UPPER   PIC X(200).
