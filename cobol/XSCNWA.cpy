000100******************************************************************
000200*    XSCNWA  -  TRANSCRIPT PROCESSOR RESULT WORK AREA
000300*    PASSED ON THE CALLSCN LINKAGE - BUILT BY CALLXSCN, READ BY
000400*    CALLINTC (TALK RATIO) AND CALLSCOR (ALL FACTORS).
000500*    XW-PERSON-COUNT IS ALWAYS ZERO IN THIS RELEASE - PERSON
000600*    ENTITY TAGGING NEEDS THE NLP LIBRARY PATH, NOT REBUILT HERE.
000700******************************************************************
000800 01  XSCNWA-AREA.
000900     05  XW-TOTAL-WORDS          PIC 9(06) COMP.
001000     05  XW-REP-WORDS            PIC 9(06) COMP.
001100     05  XW-PROSPECT-WORDS       PIC 9(06) COMP.
001200     05  XW-REP-PCT              PIC 9(03)V9(03).
001300     05  XW-PROSPECT-PCT         PIC 9(03)V9(03).
001400     05  XW-MONEY-COUNT          PIC 9(03) COMP.
001500     05  XW-DATE-COUNT           PIC 9(03) COMP.
001600     05  XW-COMPETITOR-COUNT     PIC 9(02) COMP.
001700     05  XW-PERSON-COUNT         PIC 9(03) COMP.
001800     05  XW-MONEY-HAS-SIGN-K     PIC X.
001900     05  XW-MONEY-HAS-CONFIRM    PIC X.
002000     05  XW-DATE-ALL-DIGITS      PIC X.
002100     05  XW-DATE-HAS-URGENT      PIC X.
002200     05  XW-TOPIC-COUNT          PIC 9(02) COMP.
002300     05  XW-TOPIC-FLAG           OCCURS 8 TIMES PIC X.
002400     05  XW-TIMELINE-CNT         PIC 9(04) COMP.
002500     05  XW-TIMELINE-TBL OCCURS 0 TO 500 TIMES
002600                 DEPENDING ON XW-TIMELINE-CNT
002700                 INDEXED BY XW-TL-IDX.
002800         10  XW-TL-POSITION      PIC 9V9(03).
002900         10  XW-TL-SENTIMENT     PIC S9V9(01).
003000         10  XW-TL-ENGAGEMENT    PIC 9V9(03).
