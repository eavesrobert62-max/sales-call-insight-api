000100******************************************************************
000200*    OBJDWA  -  OBJECTION DETECTOR RESULT WORK AREA
000300*    OW-CAT-COUNT SUBSCRIPTS 1-7 MATCH THE FIXED CATEGORY ORDER
000400*    PRICE/TIMING/AUTHORITY/NEED/COMPETITION/TRUST/IMPLEMENTN
000500*    CARRIED IN WS-OBJ-CATEGORY-TBL (SEE CALLOBJD).
000600******************************************************************
000700 01  OBJDWA-AREA.
000800     05  OW-OBJ-COUNT            PIC 9(03) COMP.
000900     05  OW-CAT-COUNT            OCCURS 7 TIMES PIC 9(03) COMP.
001000     05  OW-TOP-CATEGORY         PIC X(14).
001100     05  OW-OBJ-RATE             PIC 9(03)V9(03).
001200     05  OW-LATE-OBJ-CNT         PIC 9(03) COMP.
001300     05  OW-FLAG-LATE-STAGE      PIC X.
001400         88  LATE-STAGE-YES          VALUE 'Y'.
001500         88  LATE-STAGE-NO           VALUE 'N'.
001600     05  OW-UNRESOLVED-CNT       PIC 9(03) COMP.
001700     05  OW-MULTIPLE-CAT-CNT     PIC 9(02) COMP.
001800     05  OW-COACH-LATE-CNT       PIC 9(03) COMP.
