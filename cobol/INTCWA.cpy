000100******************************************************************
000200*    INTCWA  -  INTENT CLASSIFIER RESULT WORK AREA
000300*    IW-SCORE SUBSCRIPTS 1-4 ARE, IN ORDER, READY-TO-BUY /
000400*    COMPARING / RESEARCHING / STALLED - THE TIE-BREAK ORDER
000500*    THE SPEC CALLS FOR WHEN SCORES ARE EQUAL.
000600******************************************************************
000700 01  INTCWA-AREA.
000800     05  IW-SCORE                OCCURS 4 TIMES
000900                                  PIC S9(03)V9(03).
001000     05  IW-PRIMARY-IDX           PIC 9(01) COMP.
001100     05  IW-PRIMARY-INTENT        PIC X(12).
001200     05  IW-CONFIDENCE            PIC 9V9(03).
