000100******************************************************************
000200*    RPTLIN  -  TEAM PERFORMANCE REPORT PRINT LINES
000300*    132-COLUMN LINE-SEQUENTIAL PRINT FILE.  ALL LINES BELOW ARE
000400*    EXACTLY 132 BYTES (TRAILING FILLER PADS EACH ONE OUT).
000500******************************************************************
000600 01  RL-HEADING-1.
000700     05  FILLER              PIC X(01)  VALUE SPACE.
000800     05  FILLER              PIC X(15)  VALUE 'REPORT SCA-100 '.
000900     05  FILLER              PIC X(10)  VALUE SPACES.
001000     05  FILLER              PIC X(06)  VALUE 'DATE: '.
001100     05  RL-RUN-DATE         PIC X(08).
001200     05  FILLER              PIC X(10)  VALUE SPACES.
001300     05  FILLER              PIC X(23)  VALUE
001400                 'SALES CALL TEAM REPORT'.
001500     05  FILLER              PIC X(10)  VALUE SPACES.
001600     05  FILLER              PIC X(05)  VALUE 'PAGE '.
001700     05  RL-PAGE-NO          PIC ZZZ9.
001800     05  FILLER              PIC X(40)  VALUE SPACES.
001900
002000 01  RL-TEAM-HEADING.
002100     05  FILLER              PIC X(01)  VALUE SPACE.
002200     05  FILLER              PIC X(06)  VALUE 'TEAM: '.
002300     05  RL-TEAM-ID-OUT      PIC 9(04).
002400     05  FILLER              PIC X(121) VALUE SPACES.
002500
002600 01  RL-COL-HEADING.
002700     05  FILLER              PIC X(02)  VALUE SPACES.
002800     05  FILLER              PIC X(08)  VALUE 'CALL ID '.
002900     05  FILLER              PIC X(02)  VALUE SPACES.
003000     05  FILLER              PIC X(07)  VALUE 'REP ID '.
003100     05  FILLER              PIC X(02)  VALUE SPACES.
003200     05  FILLER              PIC X(10)  VALUE 'DEAL SCORE'.
003300     05  FILLER              PIC X(02)  VALUE SPACES.
003400     05  FILLER              PIC X(08)  VALUE 'RISK    '.
003500     05  FILLER              PIC X(02)  VALUE SPACES.
003600     05  FILLER              PIC X(12)  VALUE 'INTENT      '.
003700     05  FILLER              PIC X(02)  VALUE SPACES.
003800     05  FILLER              PIC X(10)  VALUE 'OBJECTIONS'.
003900     05  FILLER              PIC X(02)  VALUE SPACES.
004000     05  FILLER              PIC X(11)  VALUE 'PROSPECT % '.
004100     05  FILLER              PIC X(52)  VALUE SPACES.
004200
004300 01  RL-DETAIL.
004400     05  FILLER              PIC X(02)  VALUE SPACES.
004500     05  RL-CALL-ID          PIC 9(06).
004600     05  FILLER              PIC X(03)  VALUE SPACES.
004700     05  RL-REP-ID           PIC 9(04).
004800     05  FILLER              PIC X(03)  VALUE SPACES.
004900     05  RL-DEAL-SCORE       PIC ZZ9.9.
005000     05  FILLER              PIC X(03)  VALUE SPACES.
005100     05  RL-RISK             PIC X(08).
005200     05  FILLER              PIC X(02)  VALUE SPACES.
005300     05  RL-INTENT           PIC X(12).
005400     05  FILLER              PIC X(02)  VALUE SPACES.
005500     05  RL-OBJ-CNT          PIC ZZ9.
005600     05  FILLER              PIC X(04)  VALUE SPACES.
005700     05  RL-PROSPECT-PCT     PIC ZZ9.9.
005800     05  FILLER              PIC X(70)  VALUE SPACES.
005900
006000 01  RL-TEAM-TOTALS.
006100     05  FILLER              PIC X(02)  VALUE SPACES.
006200     05  FILLER              PIC X(16)  VALUE 'TEAM TOTALS -   '.
006300     05  FILLER              PIC X(07)  VALUE 'CALLS: '.
006400     05  RL-TOT-CALLS        PIC ZZZ9.
006500     05  FILLER              PIC X(03)  VALUE SPACES.
006600     05  FILLER              PIC X(09)  VALUE 'AVG SCR: '.
006700     05  RL-TOT-AVG-SCORE    PIC ZZ9.9.
006800     05  FILLER              PIC X(03)  VALUE SPACES.
006900     05  FILLER              PIC X(09)  VALUE 'AT RISK: '.
007000     05  RL-TOT-AT-RISK      PIC ZZZ9.
007100     05  FILLER              PIC X(70)  VALUE SPACES.
007200
007300 01  RL-PIPELINE-LINE.
007400     05  FILLER              PIC X(02)  VALUE SPACES.
007500     05  FILLER              PIC X(18)  VALUE 'PIPELINE HEALTH - '.
007600     05  FILLER              PIC X(11)  VALUE 'EXCELLENT: '.
007700     05  RL-PL-EXCELLENT     PIC ZZZ9.
007800     05  FILLER              PIC X(03)  VALUE SPACES.
007900     05  FILLER              PIC X(06)  VALUE 'GOOD: '.
008000     05  RL-PL-GOOD          PIC ZZZ9.
008100     05  FILLER              PIC X(03)  VALUE SPACES.
008200     05  FILLER              PIC X(10)  VALUE 'MODERATE: '.
008300     05  RL-PL-MODERATE      PIC ZZZ9.
008400     05  FILLER              PIC X(03)  VALUE SPACES.
008500     05  FILLER              PIC X(09)  VALUE 'AT RISK: '.
008600     05  RL-PL-AT-RISK       PIC ZZZ9.
008700     05  FILLER              PIC X(51)  VALUE SPACES.
008800
008900 01  RL-OBJ-HEADING.
009000     05  FILLER              PIC X(02)  VALUE SPACES.
009100     05  FILLER              PIC X(26)  VALUE
009200                 'TOP OBJECTION CATEGORIES:'.
009300     05  FILLER              PIC X(104) VALUE SPACES.
009400
009500 01  RL-OBJ-LINE.
009600     05  FILLER              PIC X(04)  VALUE SPACES.
009700     05  RL-OBJ-CATEGORY     PIC X(14).
009800     05  FILLER              PIC X(03)  VALUE SPACES.
009900     05  FILLER              PIC X(07)  VALUE 'COUNT: '.
010000     05  RL-OBJ-COUNT-OUT    PIC ZZZ9.
010100     05  FILLER              PIC X(03)  VALUE SPACES.
010200     05  FILLER              PIC X(05)  VALUE 'PCT: '.
010300     05  RL-OBJ-PCT          PIC ZZ9.9.
010400     05  FILLER              PIC X(87)  VALUE SPACES.
010500
010600 01  RL-LEAD-HEADING.
010700     05  FILLER              PIC X(02)  VALUE SPACES.
010800     05  FILLER              PIC X(17)  VALUE 'REP LEADERBOARD:'.
010900     05  FILLER              PIC X(113) VALUE SPACES.
011000
011100 01  RL-LEAD-LINE.
011200     05  FILLER              PIC X(04)  VALUE SPACES.
011300     05  RL-LEAD-REP-ID      PIC 9(04).
011400     05  FILLER              PIC X(02)  VALUE SPACES.
011500     05  RL-LEAD-REP-NAME    PIC X(30).
011600     05  FILLER              PIC X(02)  VALUE SPACES.
011700     05  FILLER              PIC X(07)  VALUE 'CALLS: '.
011800     05  RL-LEAD-CALLS       PIC ZZZ9.
011900     05  FILLER              PIC X(03)  VALUE SPACES.
012000     05  FILLER              PIC X(09)  VALUE 'AVG SCR: '.
012100     05  RL-LEAD-AVG-SCORE   PIC ZZ9.9.
012200     05  FILLER              PIC X(03)  VALUE SPACES.
012300     05  FILLER              PIC X(09)  VALUE 'LOW SCR: '.
012400     05  RL-LEAD-LOW-CNT     PIC ZZZ9.
012500     05  FILLER              PIC X(02)  VALUE SPACES.
012600     05  RL-LEAD-HI-OBJ      PIC X(08).
012700     05  FILLER              PIC X(02)  VALUE SPACES.
012800     05  RL-LEAD-POOR-TALK   PIC X(10).
012900     05  FILLER              PIC X(24)  VALUE SPACES.
013000
013100 01  RL-GRAND-TOTALS.
013200     05  FILLER              PIC X(02)  VALUE SPACES.
013300     05  FILLER              PIC X(14)  VALUE 'GRAND TOTALS -'.
013400     05  FILLER              PIC X(02)  VALUE SPACES.
013500     05  FILLER              PIC X(07)  VALUE 'CALLS: '.
013600     05  RL-GT-CALLS         PIC Z(4)9.
013700     05  FILLER              PIC X(03)  VALUE SPACES.
013800     05  FILLER              PIC X(09)  VALUE 'AVG SCR: '.
013900     05  RL-GT-AVG-SCORE     PIC ZZ9.9.
014000     05  FILLER              PIC X(03)  VALUE SPACES.
014100     05  FILLER              PIC X(09)  VALUE 'AT RISK: '.
014200     05  RL-GT-AT-RISK       PIC Z(4)9.
014300     05  FILLER              PIC X(68)  VALUE SPACES.
