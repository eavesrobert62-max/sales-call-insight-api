000100******************************************************************
000200*    REPTBL  -  REP MASTER RECORD AND IN-MEMORY LOOKUP TABLE
000300*    THE FD RECORD IS FIXED LENGTH 50, NO SPARE BYTES.
000400*    REPS FILE ARRIVES SORTED ASCENDING ON RM-REP-ID SO IT CAN
000500*    BE LOADED ONCE AT 120-LOAD-REP-TABLE AND LOOKED UP WITH
000600*    SEARCH ALL (BINARY SEARCH) INSTEAD OF RANDOM VSAM ACCESS.
000700******************************************************************
000800 01  REP-MASTER-REC.
000900     05  RM-REP-ID               PIC 9(04).
001000     05  RM-REP-NAME             PIC X(30).
001100     05  RM-TEAM-ID              PIC 9(04).
001200     05  RM-REP-TIER             PIC X(12).
001300
001400 01  RM-TABLE-AREA.
001500     05  RM-TBL-CNT              PIC 9(04) COMP.
001600     05  RM-TBL-ENTRY OCCURS 0 TO 2000 TIMES
001700                 DEPENDING ON RM-TBL-CNT
001800                 ASCENDING KEY IS RM-TBL-REP-ID
001900                 INDEXED BY RM-IDX.
002000         10  RM-TBL-REP-ID       PIC 9(04).
002100         10  RM-TBL-REP-NAME     PIC X(30).
002200         10  RM-TBL-TEAM-ID      PIC 9(04).
002300         10  RM-TBL-REP-TIER     PIC X(12).
