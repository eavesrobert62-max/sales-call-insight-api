000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALLXSCN.
000300 AUTHOR.        R HARGROVE.
000400 INSTALLATION.  SOUTHRIDGE DP CENTER.
000500 DATE-WRITTEN.  03/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CALLXSCN IS CALLED ONCE PER CALL RECORD BY THE CALL ANALYSIS
001300*    DRIVER, CALLANLZ.  IT SCANS THE IN-MEMORY TRANSCRIPT LINE
001400*    TABLE (COPY TRNLIN, BUILT BY THE CALLING PROGRAM) AND RETURNS
001500*    THE XSCNWA-AREA RESULT WORK AREA (COPY XSCNWA) -
001600*         - MONEY / TIMELINE / COMPETITOR MENTION COUNTS
001700*         - REP VS PROSPECT TALK PERCENTAGES
001800*         - KEY-TOPIC FLAGS  (8 TOPICS)
001900*         - A SENTIMENT/ENGAGEMENT TIMELINE, ONE ENTRY PER LINE
002000*
002100*    THIS IS THE PATTERN-MATCH FALLBACK PATH ONLY - THE PRODUCTION
002200*    ENTITY TAGGER RUNS ON THE FRONT-END NLP SERVER AND IS OUT OF
002300*    SCOPE FOR THIS BATCH JOB.
002400*****************************************************************
002500*
002600*    CHANGE LOG.
002700*        03/11/91 RH   00000  ORIGINAL PROGRAM FOR CALL ANALYSIS
002800*                             BATCH REWRITE PROJECT (TKT CR-4471).
002900*        09/02/91 RH   00118  ADDED KEY-TOPIC SCAN, 8 TOPICS PER
003000*                             MARKETING REQUEST.
003100*        02/14/92 DCM  00204  SENTIMENT TIMELINE ENGAGEMENT FIX -
003200*                             WAS DIVIDING BY LINE COUNT, NOW BY
003300*                             WORD COUNT / 20 PER SPEC.
003400*        07/30/93 DCM  00251  COMPETITOR LIST EXPANDED TO 5 NAMES.
003500*        11/03/94 JKL  00309  MONEY SCAN NOW SETS HAS-SIGN-K FLAG
003600*                             FOR DEAL SCORER BUDGET FACTOR.
003700*        05/19/96 JKL  00355  DATE SCAN NOW FLAGS ALL-DIGIT DATES
003800*                             SEPARATELY FROM MONTH-NAME DATES.
003900*        10/02/97 RH   00402  REVIEWED FOR Y2K - NO DATE-WINDOWING
004000*                             LOGIC IN THIS PROGRAM, NO CHANGE
004100*                             REQUIRED.  SIGNED OFF CR-5820.
004200*        04/08/99 DCM  00447  CLEANUP OF UNUSED WS-SCRATCH FIELDS.
004300*        01/22/01 JKL  00509  TALK RATIO NOW HANDLES ZERO-WORD
004400*                             CALLS (50/50) PER AUDIT FINDING.
004500*        06/14/03 RH   00560  TIMELINE TABLE BOUNDED AT 500 LINES
004600*                             TO MATCH TRNLIN COPYBOOK LIMIT.
004700*        07/19/07 JKL  00614  WS-NEGATIVE-WORD-LIT HAD THE
004800*                             APOSTROPHE STRIPPED FROM 'DONT' AND
004900*                             'WONT' - NEVER MATCHED THE UPCASED
005000*                             TRANSCRIPT TEXT.  RESTORED.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON STATUS IS XS-TRACE-ON
005800            OFF STATUS IS XS-TRACE-OFF.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
006400*
006500 01  WS-SCAN-SUBSCRIPTS.
006600     05  WS-LN                PIC 9(04) COMP.
006700     05  WS-KW                PIC 9(02) COMP.
006800     05  WS-TP                PIC 9(02) COMP.
006900     05  FILLER                PIC X(04).
007000*
007100 01  WS-LINE-WORK.
007200     05  WS-TAG-UPPER          PIC X(10).
007300     05  WS-LINE-WORD-CNT      PIC 9(04) COMP.
007400     05  WS-LINE-IS-MONEY-SW   PIC X VALUE 'N'.
007500     05  WS-LINE-IS-DATE-SW    PIC X VALUE 'N'.
007600     05  WS-POS                PIC 9(03) COMP.
007700     05  WS-PREV-WAS-SPACE-SW  PIC X VALUE 'Y'.
007800     05  FILLER                PIC X(04).
007900*
008000* ----------------------------------------------------------------
008100*    MONEY / DATE / COMPETITOR LITERAL TABLES - LOADED VIA
008200*    REDEFINES OF A BLOCK OF VALUE CLAUSES, THE SHOP'S USUAL WAY
008300*    OF SHIPPING A FIXED WORD LIST WITHOUT A SEPARATE PARM FILE.
008400* ----------------------------------------------------------------
008500 01  WS-MONEY-KEYWORD-LIT.
008600     05  FILLER                PIC X(10) VALUE '$'.
008700     05  FILLER                PIC X(10) VALUE 'DOLLAR'.
008800     05  FILLER                PIC X(10) VALUE 'USD'.
008900     05  FILLER                PIC X(10) VALUE 'K'.
009000 01  WS-MONEY-KEYWORD-TBL REDEFINES WS-MONEY-KEYWORD-LIT.
009100     05  WS-MONEY-KEYWORD      PIC X(10) OCCURS 4 TIMES.
009200*
009300 01  WS-MONEY-CONFIRM-LIT.
009400     05  FILLER                PIC X(10) VALUE 'APPROVED'.
009500     05  FILLER                PIC X(10) VALUE 'CONFIRMED'.
009600     05  FILLER                PIC X(10) VALUE 'AVAILABLE'.
009700 01  WS-MONEY-CONFIRM-TBL REDEFINES WS-MONEY-CONFIRM-LIT.
009800     05  WS-MONEY-CONFIRM      PIC X(10) OCCURS 3 TIMES.
009900*
010000 01  WS-DATE-KEYWORD-LIT.
010100     05  FILLER                PIC X(14) VALUE 'JAN'.
010200     05  FILLER                PIC X(14) VALUE 'FEB'.
010300     05  FILLER                PIC X(14) VALUE 'MAR'.
010400     05  FILLER                PIC X(14) VALUE 'APR'.
010500     05  FILLER                PIC X(14) VALUE 'MAY'.
010600     05  FILLER                PIC X(14) VALUE 'JUN'.
010700     05  FILLER                PIC X(14) VALUE 'JUL'.
010800     05  FILLER                PIC X(14) VALUE 'AUG'.
010900     05  FILLER                PIC X(14) VALUE 'SEP'.
011000     05  FILLER                PIC X(14) VALUE 'OCT'.
011100     05  FILLER                PIC X(14) VALUE 'NOV'.
011200     05  FILLER                PIC X(14) VALUE 'DEC'.
011300     05  FILLER                PIC X(14) VALUE 'NEXT WEEK'.
011400     05  FILLER                PIC X(14) VALUE 'THIS WEEK'.
011500     05  FILLER                PIC X(14) VALUE 'NEXT MONTH'.
011600     05  FILLER                PIC X(14) VALUE 'THIS MONTH'.
011700     05  FILLER                PIC X(14) VALUE 'NEXT QUARTER'.
011800     05  FILLER                PIC X(14) VALUE 'THIS QUARTER'.
011900 01  WS-DATE-KEYWORD-TBL REDEFINES WS-DATE-KEYWORD-LIT.
012000     05  WS-DATE-KEYWORD       PIC X(14) OCCURS 18 TIMES.
012100*    WS-DATE-KEYWORD (1) THRU (12) ARE MONTH ABBREVIATIONS - A
012200*    HIT THERE NEVER SETS THE ALL-DIGITS FLAG BELOW, ONLY THE
012300*    SLASH SCAN IN PARAGRAPH 224 DOES.
012400*
012500 01  WS-DATE-SLASH-LIT         PIC X(01) VALUE '/'.
012600*
012700 01  WS-DATE-URGENT-LIT.
012800     05  FILLER                PIC X(12) VALUE 'URGENT'.
012900     05  FILLER                PIC X(12) VALUE 'ASAP'.
013000     05  FILLER                PIC X(12) VALUE 'IMMEDIATELY'.
013100     05  FILLER                PIC X(12) VALUE 'THIS WEEK'.
013200 01  WS-DATE-URGENT-TBL REDEFINES WS-DATE-URGENT-LIT.
013300     05  WS-DATE-URGENT-WORD   PIC X(12) OCCURS 4 TIMES.
013400*
013500 01  WS-COMPETITOR-LIT.
013600     05  FILLER                PIC X(12) VALUE 'SALESFORCE'.
013700     05  FILLER                PIC X(12) VALUE 'HUBSPOT'.
013800     05  FILLER                PIC X(12) VALUE 'ZOHO'.
013900     05  FILLER                PIC X(12) VALUE 'PIPEDRIVE'.
014000     05  FILLER                PIC X(12) VALUE 'FRESHWORKS'.
014100 01  WS-COMPETITOR-TBL REDEFINES WS-COMPETITOR-LIT.
014200     05  WS-COMPETITOR-NAME    PIC X(12) OCCURS 5 TIMES.
014300*
014400* ----------------------------------------------------------------
014500*    KEY-TOPIC TABLE - 8 TOPICS, EACH A VARIABLE NUMBER OF
014600*    KEYWORDS.  WS-TOPIC-START/WS-TOPIC-WORDS INDEX INTO THE FLAT
014700*    WORD LIST SO ONE SCAN LOOP SERVES ALL 8 TOPICS.
014800* ----------------------------------------------------------------
014900 01  WS-TOPIC-RANGE-TBL.
015000     05  WS-TOPIC-RANGE OCCURS 8 TIMES.
015100         10  WS-TOPIC-START    PIC 9(02) COMP.
015200         10  WS-TOPIC-WORDS    PIC 9(02) COMP.
015300*
015400 01  WS-TOPIC-WORD-LIT.
015500*    TOPIC 1 - PRICING (6)
015600     05  FILLER                PIC X(20) VALUE 'PRICE'.
015700     05  FILLER                PIC X(20) VALUE 'COST'.
015800     05  FILLER                PIC X(20) VALUE 'PRICING'.
015900     05  FILLER                PIC X(20) VALUE 'BUDGET'.
016000     05  FILLER                PIC X(20) VALUE 'INVESTMENT'.
016100     05  FILLER                PIC X(20) VALUE 'FEE'.
016200*    TOPIC 2 - FEATURES (4)
016300     05  FILLER                PIC X(20) VALUE 'FEATURE'.
016400     05  FILLER                PIC X(20) VALUE 'FUNCTIONALITY'.
016500     05  FILLER                PIC X(20) VALUE 'CAPABILITY'.
016600     05  FILLER                PIC X(20) VALUE 'WHAT CAN IT DO'.
016700*    TOPIC 3 - IMPLEMENTATION (4)
016800     05  FILLER                PIC X(20) VALUE 'IMPLEMENTATION'.
016900     05  FILLER                PIC X(20) VALUE 'SETUP'.
017000     05  FILLER                PIC X(20) VALUE 'ONBOARDING'.
017100     05  FILLER                PIC X(20) VALUE 'INTEGRATION'.
017200*    TOPIC 4 - TIMELINE (5)
017300     05  FILLER                PIC X(20) VALUE 'TIMELINE'.
017400     05  FILLER                PIC X(20) VALUE 'WHEN'.
017500     05  FILLER                PIC X(20) VALUE 'START'.
017600     05  FILLER                PIC X(20) VALUE 'LAUNCH'.
017700     05  FILLER                PIC X(20) VALUE 'DEADLINE'.
017800*    TOPIC 5 - SUPPORT (4)
017900     05  FILLER                PIC X(20) VALUE 'SUPPORT'.
018000     05  FILLER                PIC X(20) VALUE 'HELP'.
018100     05  FILLER                PIC X(20) VALUE 'TRAINING'.
018200     05  FILLER                PIC X(20) VALUE 'CUSTOMER SERVICE'.
018300*    TOPIC 6 - COMPETITION (4)
018400     05  FILLER                PIC X(20) VALUE 'COMPETITOR'.
018500     05  FILLER                PIC X(20) VALUE 'ALTERNATIVE'.
018600     05  FILLER                PIC X(20) VALUE 'COMPARISON'.
018700     05  FILLER                PIC X(20) VALUE 'OTHER OPTIONS'.
018800*    TOPIC 7 - DECISION (5)
018900     05  FILLER                PIC X(20) VALUE 'DECISION'.
019000     05  FILLER                PIC X(20) VALUE 'APPROVE'.
019100     05  FILLER                PIC X(20) VALUE 'BUY'.
019200     05  FILLER                PIC X(20) VALUE 'PURCHASE'.
019300     05  FILLER                PIC X(20) VALUE 'SIGN'.
019400*    TOPIC 8 - TECHNICAL (5)
019500     05  FILLER                PIC X(20) VALUE 'TECHNICAL'.
019600     05  FILLER                PIC X(20) VALUE 'API'.
019700     05  FILLER                PIC X(20) VALUE 'INTEGRATION'.
019800     05  FILLER                PIC X(20) VALUE 'SECURITY'.
019900     05  FILLER                PIC X(20) VALUE 'DATA'.
020000 01  WS-TOPIC-WORD-TBL REDEFINES WS-TOPIC-WORD-LIT.
020100     05  WS-TOPIC-WORD         PIC X(20) OCCURS 37 TIMES.
020200*
020300* ----------------------------------------------------------------
020400*    SENTIMENT SCAN WORD LISTS
020500* ----------------------------------------------------------------
020600 01  WS-POSITIVE-WORD-LIT.
020700     05  FILLER                PIC X(12) VALUE 'GREAT'.
020800     05  FILLER                PIC X(12) VALUE 'EXCELLENT'.
020900     05  FILLER                PIC X(12) VALUE 'PERFECT'.
021000     05  FILLER                PIC X(12) VALUE 'LOVE'.
021100     05  FILLER                PIC X(12) VALUE 'INTERESTED'.
021200     05  FILLER                PIC X(12) VALUE 'YES'.
021300     05  FILLER                PIC X(12) VALUE 'DEFINITELY'.
021400     05  FILLER                PIC X(12) VALUE 'ABSOLUTELY'.
021500 01  WS-POSITIVE-WORD-TBL REDEFINES WS-POSITIVE-WORD-LIT.
021600     05  WS-POSITIVE-WORD      PIC X(12) OCCURS 8 TIMES.
021700*
021800 01  WS-NEGATIVE-WORD-LIT.
021900     05  FILLER                PIC X(12) VALUE 'CONCERN'.
022000     05  FILLER                PIC X(12) VALUE 'ISSUE'.
022100     05  FILLER                PIC X(12) VALUE 'PROBLEM'.
022200     05  FILLER                PIC X(12) VALUE 'EXPENSIVE'.
022300     05  FILLER                PIC X(12) VALUE 'DIFFICULT'.
022400     05  FILLER                PIC X(12) VALUE 'NO'.
022500     05  FILLER                PIC X(12) VALUE 'DON''T'.
022600     05  FILLER                PIC X(12) VALUE 'WON''T'.
022700 01  WS-NEGATIVE-WORD-TBL REDEFINES WS-NEGATIVE-WORD-LIT.
022800     05  WS-NEGATIVE-WORD      PIC X(12) OCCURS 8 TIMES.
022900*
023000 01  WS-TALLY-FIELDS.
023100     05  WS-HIT-TALLY          PIC 9(04) COMP VALUE 0.
023200     05  WS-POS-TALLY          PIC 9(04) COMP VALUE 0.
023300     05  WS-NEG-TALLY          PIC 9(04) COMP VALUE 0.
023400     05  FILLER                PIC X(04).
023500*
023600 LINKAGE SECTION.
023700 COPY TRNLIN.
023800 COPY XSCNWA.
023900*
024000 PROCEDURE DIVISION USING TX-LINE-TABLE-AREA, XSCNWA-AREA.
024100*
024200 000-MAIN.
024300     MOVE 'CALLXSCN STARTED' TO WS-PROGRAM-STATUS.
024400     PERFORM 100-INIT-RESULT-AREA THRU 100-EXIT.
024500     PERFORM 200-SCAN-ENTITIES THRU 200-EXIT
024600             VARYING WS-LN FROM 1 BY 1
024700             UNTIL WS-LN > TX-LINE-CNT.
024800     PERFORM 300-CALC-TALK-RATIO THRU 300-EXIT.
024900     PERFORM 400-SCAN-TOPICS THRU 400-EXIT.
025000     PERFORM 500-BUILD-TIMELINE THRU 500-EXIT.
025100     MOVE 'CALLXSCN ENDED' TO WS-PROGRAM-STATUS.
025200     GOBACK.
025300*
025400 100-INIT-RESULT-AREA.
025500     MOVE 0 TO XW-TOTAL-WORDS XW-REP-WORDS XW-PROSPECT-WORDS
025600               XW-MONEY-COUNT XW-DATE-COUNT XW-COMPETITOR-COUNT
025700               XW-PERSON-COUNT XW-TOPIC-COUNT XW-TIMELINE-CNT.
025800     MOVE 0 TO XW-REP-PCT XW-PROSPECT-PCT.
025900     MOVE 'N' TO XW-MONEY-HAS-SIGN-K XW-MONEY-HAS-CONFIRM
026000                 XW-DATE-ALL-DIGITS XW-DATE-HAS-URGENT.
026100     MOVE SPACES TO XW-TOPIC-FLAG (1) XW-TOPIC-FLAG (2)
026200                    XW-TOPIC-FLAG (3) XW-TOPIC-FLAG (4)
026300                    XW-TOPIC-FLAG (5) XW-TOPIC-FLAG (6)
026400                    XW-TOPIC-FLAG (7) XW-TOPIC-FLAG (8).
026500*    TOPIC RANGE TABLE - START SUBSCRIPT AND WORD COUNT PER TOPIC,
026600*    MATCHING THE LAYOUT OF WS-TOPIC-WORD-LIT ABOVE.
026700     MOVE 1  TO WS-TOPIC-START (1).  MOVE 6 TO WS-TOPIC-WORDS (1).
026800     MOVE 7  TO WS-TOPIC-START (2).  MOVE 4 TO WS-TOPIC-WORDS (2).
026900     MOVE 11 TO WS-TOPIC-START (3).  MOVE 4 TO WS-TOPIC-WORDS (3).
027000     MOVE 15 TO WS-TOPIC-START (4).  MOVE 5 TO WS-TOPIC-WORDS (4).
027100     MOVE 20 TO WS-TOPIC-START (5).  MOVE 4 TO WS-TOPIC-WORDS (5).
027200     MOVE 24 TO WS-TOPIC-START (6).  MOVE 4 TO WS-TOPIC-WORDS (6).
027300     MOVE 28 TO WS-TOPIC-START (7).  MOVE 5 TO WS-TOPIC-WORDS (7).
027400     MOVE 33 TO WS-TOPIC-START (8).  MOVE 5 TO WS-TOPIC-WORDS (8).
027500*
027600 100-EXIT.
027700     EXIT.
027800*
027900*-----------------------------------------------------------------
028000*    200-SCAN-ENTITIES - ONE PASS PER LINE LOOKING FOR MONEY,
028100*    TIMELINE AND COMPETITOR MENTIONS.  XW-PERSON-COUNT STAYS
028200*    ZERO - NAMED-PERSON TAGGING NEEDS THE NLP PATH.
028300*-----------------------------------------------------------------
028400 200-SCAN-ENTITIES.
028500     MOVE 'N' TO WS-LINE-IS-MONEY-SW WS-LINE-IS-DATE-SW.
028600     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
028700         GO TO 200-EXIT.
028800     PERFORM 210-SCAN-MONEY THRU 210-EXIT.
028900     PERFORM 220-SCAN-DATE THRU 220-EXIT.
029000     PERFORM 230-SCAN-COMPETITOR THRU 230-EXIT.
029100 200-EXIT.
029200     EXIT.
029300*
029400 210-SCAN-MONEY.
029500     PERFORM 212-SCAN-MONEY-KW THRU 212-EXIT
029600             VARYING WS-KW FROM 1 BY 1
029700             UNTIL WS-KW > 4 OR WS-LINE-IS-MONEY-SW = 'Y'.
029800 210-EXIT.
029900     EXIT.
030000*
030100 212-SCAN-MONEY-KW.
030200     MOVE 0 TO WS-HIT-TALLY.
030300     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
030400             FOR ALL WS-MONEY-KEYWORD (WS-KW).
030500     IF WS-HIT-TALLY > 0
030600         MOVE 'Y' TO WS-LINE-IS-MONEY-SW
030700         ADD 1 TO XW-MONEY-COUNT
030800         IF WS-KW = 1 OR WS-KW = 4
030900             MOVE 'Y' TO XW-MONEY-HAS-SIGN-K
031000         END-IF
031100         PERFORM 214-SCAN-MONEY-CONFIRM THRU 214-EXIT
031200                 VARYING WS-TP FROM 1 BY 1 UNTIL WS-TP > 3
031300     END-IF.
031400 212-EXIT.
031500     EXIT.
031600*
031700 214-SCAN-MONEY-CONFIRM.
031800     MOVE 0 TO WS-HIT-TALLY.
031900     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
032000             FOR ALL WS-MONEY-CONFIRM (WS-TP).
032100     IF WS-HIT-TALLY > 0
032200         MOVE 'Y' TO XW-MONEY-HAS-CONFIRM
032300     END-IF.
032400 214-EXIT.
032500     EXIT.
032600*
032700 220-SCAN-DATE.
032800     PERFORM 222-SCAN-DATE-KW THRU 222-EXIT
032900             VARYING WS-KW FROM 1 BY 1
033000             UNTIL WS-KW > 18 OR WS-LINE-IS-DATE-SW = 'Y'.
033100     IF WS-LINE-IS-DATE-SW = 'N'
033200         PERFORM 224-SCAN-DATE-SLASH THRU 224-EXIT
033300     END-IF.
033400 220-EXIT.
033500     EXIT.
033600*
033700 222-SCAN-DATE-KW.
033800     MOVE 0 TO WS-HIT-TALLY.
033900     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
034000             FOR ALL WS-DATE-KEYWORD (WS-KW).
034100     IF WS-HIT-TALLY > 0
034200         MOVE 'Y' TO WS-LINE-IS-DATE-SW
034300         ADD 1 TO XW-DATE-COUNT
034400         PERFORM 226-SCAN-DATE-URGENT THRU 226-EXIT
034500                 VARYING WS-TP FROM 1 BY 1 UNTIL WS-TP > 4
034600     END-IF.
034700 222-EXIT.
034800     EXIT.
034900*
035000 224-SCAN-DATE-SLASH.
035100     MOVE 0 TO WS-HIT-TALLY.
035200     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
035300             FOR ALL WS-DATE-SLASH-LIT.
035400     IF WS-HIT-TALLY > 0
035500         MOVE 'Y' TO WS-LINE-IS-DATE-SW
035600         MOVE 'Y' TO XW-DATE-ALL-DIGITS
035700         ADD 1 TO XW-DATE-COUNT
035800         PERFORM 226-SCAN-DATE-URGENT THRU 226-EXIT
035900                 VARYING WS-TP FROM 1 BY 1 UNTIL WS-TP > 4
036000     END-IF.
036100 224-EXIT.
036200     EXIT.
036300*
036400 226-SCAN-DATE-URGENT.
036500     MOVE 0 TO WS-HIT-TALLY.
036600     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
036700             FOR ALL WS-DATE-URGENT-WORD (WS-TP).
036800     IF WS-HIT-TALLY > 0
036900         MOVE 'Y' TO XW-DATE-HAS-URGENT
037000     END-IF.
037100 226-EXIT.
037200     EXIT.
037300*
037400 230-SCAN-COMPETITOR.
037500     PERFORM 232-SCAN-COMPETITOR-KW THRU 232-EXIT
037600             VARYING WS-KW FROM 1 BY 1 UNTIL WS-KW > 5.
037700 230-EXIT.
037800     EXIT.
037900*
038000 232-SCAN-COMPETITOR-KW.
038100     MOVE 0 TO WS-HIT-TALLY.
038200     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
038300             FOR ALL WS-COMPETITOR-NAME (WS-KW).
038400     IF WS-HIT-TALLY > 0
038500         ADD 1 TO XW-COMPETITOR-COUNT
038600     END-IF.
038700 232-EXIT.
038800     EXIT.
038900*
039000*-----------------------------------------------------------------
039100*    300-CALC-TALK-RATIO - LABELLED LINES ACCRUE FULLY TO REP OR
039200*    PROSPECT, UNLABELLED LINES ACCRUE HALF THEIR WORD COUNT TO
039300*    PROSPECT (INTEGER DIVISION), PER THE TALK-RATIO RULE.
039400*-----------------------------------------------------------------
039500 300-CALC-TALK-RATIO.
039600     PERFORM 310-CLASSIFY-SPEAKER THRU 310-EXIT
039700             VARYING WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT.
039800     ADD XW-REP-WORDS XW-PROSPECT-WORDS GIVING XW-TOTAL-WORDS.
039900     IF XW-TOTAL-WORDS = 0
040000         MOVE 50.000 TO XW-REP-PCT
040100         MOVE 50.000 TO XW-PROSPECT-PCT
040200     ELSE
040300         COMPUTE XW-REP-PCT ROUNDED =
040400                 XW-REP-WORDS / XW-TOTAL-WORDS * 100
040500         COMPUTE XW-PROSPECT-PCT ROUNDED =
040600                 XW-PROSPECT-WORDS / XW-TOTAL-WORDS * 100
040700     END-IF.
040800 300-EXIT.
040900     EXIT.
041000*
041100 310-CLASSIFY-SPEAKER.
041200     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
041300         GO TO 310-EXIT.
041400     MOVE TX-TBL-SPEAKER-TAG (WS-LN) TO WS-TAG-UPPER.
041500     INSPECT WS-TAG-UPPER CONVERTING
041600             'abcdefghijklmnopqrstuvwxyz' TO
041700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041800     PERFORM 320-COUNT-LINE-WORDS THRU 320-EXIT.
041900     IF WS-TAG-UPPER = SPACES
042000         COMPUTE XW-PROSPECT-WORDS =
042100                 XW-PROSPECT-WORDS + (WS-LINE-WORD-CNT / 2)
042200     ELSE
042300         MOVE 0 TO WS-HIT-TALLY
042400         INSPECT WS-TAG-UPPER TALLYING WS-HIT-TALLY
042500                 FOR ALL 'REP' 'SALES' 'AGENT'
042600         IF WS-HIT-TALLY > 0
042700             ADD WS-LINE-WORD-CNT TO XW-REP-WORDS
042800         ELSE
042900             ADD WS-LINE-WORD-CNT TO XW-PROSPECT-WORDS
043000         END-IF
043100     END-IF.
043200 310-EXIT.
043300     EXIT.
043400*
043500*    320-COUNT-LINE-WORDS - COUNTS BLANK-DELIMITED WORDS IN THE
043600*    LINE TEXT BY WALKING THE LINE CHARACTER BY CHARACTER AND
043700*    COUNTING SPACE-TO-NONSPACE TRANSITIONS.
043800 320-COUNT-LINE-WORDS.
043900     MOVE 0 TO WS-LINE-WORD-CNT.
044000     MOVE 'Y' TO WS-PREV-WAS-SPACE-SW.
044100     PERFORM 322-COUNT-ONE-CHAR THRU 322-EXIT
044200             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 200.
044300 320-EXIT.
044400     EXIT.
044500*
044600 322-COUNT-ONE-CHAR.
044700     IF TX-TBL-LINE-TEXT (WS-LN) (WS-POS:1) NOT = SPACE
044800         IF WS-PREV-WAS-SPACE-SW = 'Y'
044900             ADD 1 TO WS-LINE-WORD-CNT
045000         END-IF
045100         MOVE 'N' TO WS-PREV-WAS-SPACE-SW
045200     ELSE
045300         MOVE 'Y' TO WS-PREV-WAS-SPACE-SW
045400     END-IF.
045500 322-EXIT.
045600     EXIT.
045700*
045800*-----------------------------------------------------------------
045900*    400-SCAN-TOPICS - A TOPIC IS PRESENT IF ANY OF ITS KEYWORDS
046000*    OCCURS IN ANY LINE OF THE CALL.
046100*-----------------------------------------------------------------
046200 400-SCAN-TOPICS.
046300     MOVE 0 TO XW-TOPIC-COUNT.
046400     PERFORM 405-SCAN-TOPIC-LINE THRU 405-EXIT
046500             VARYING WS-TP FROM 1 BY 1 UNTIL WS-TP > 8
046600             AFTER WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT.
046700     PERFORM 415-COUNT-ONE-TOPIC-FLAG THRU 415-EXIT
046800             VARYING WS-TP FROM 1 BY 1 UNTIL WS-TP > 8.
046900 400-EXIT.
047000     EXIT.
047100*
047200 405-SCAN-TOPIC-LINE.
047300     IF XW-TOPIC-FLAG (WS-TP) NOT = SPACES
047400         GO TO 405-EXIT.
047500     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
047600         GO TO 405-EXIT.
047700     PERFORM 410-SCAN-ONE-TOPIC-KW THRU 410-EXIT
047800             VARYING WS-KW FROM WS-TOPIC-START (WS-TP) BY 1
047900             UNTIL WS-KW > WS-TOPIC-START (WS-TP)
048000                        + WS-TOPIC-WORDS (WS-TP) - 1
048100                OR XW-TOPIC-FLAG (WS-TP) NOT = SPACES.
048200 405-EXIT.
048300     EXIT.
048400*
048500 410-SCAN-ONE-TOPIC-KW.
048600     MOVE 0 TO WS-HIT-TALLY.
048700     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
048800             FOR ALL WS-TOPIC-WORD (WS-KW).
048900     IF WS-HIT-TALLY > 0
049000         MOVE 'Y' TO XW-TOPIC-FLAG (WS-TP)
049100     END-IF.
049200 410-EXIT.
049300     EXIT.
049400*
049500 415-COUNT-ONE-TOPIC-FLAG.
049600     IF XW-TOPIC-FLAG (WS-TP) NOT = SPACES
049700         ADD 1 TO XW-TOPIC-COUNT
049800     END-IF.
049900 415-EXIT.
050000     EXIT.
050100*
050200*-----------------------------------------------------------------
050300*    500-BUILD-TIMELINE - ONE ENTRY PER NON-BLANK LINE.  POSITION
050400*    IS LINE NUMBER / TOTAL LINES, SENTIMENT +0.5/-0.5/0.0 FROM
050500*    WORD COUNTS, ENGAGEMENT = MIN(WORDS/20, 1.0).
050600*-----------------------------------------------------------------
050700 500-BUILD-TIMELINE.
050800     MOVE 0 TO XW-TIMELINE-CNT.
050900     PERFORM 505-BUILD-IF-NONBLANK THRU 505-EXIT
051000             VARYING WS-LN FROM 1 BY 1 UNTIL WS-LN > TX-LINE-CNT.
051100 500-EXIT.
051200     EXIT.
051300*
051400 505-BUILD-IF-NONBLANK.
051500     IF TX-TBL-LINE-UPPER (WS-LN) = SPACES
051600         GO TO 505-EXIT.
051700     PERFORM 510-BUILD-ONE-POINT THRU 510-EXIT.
051800 505-EXIT.
051900     EXIT.
052000*
052100 510-BUILD-ONE-POINT.
052200     ADD 1 TO XW-TIMELINE-CNT.
052300     SET XW-TL-IDX TO XW-TIMELINE-CNT.
052400     COMPUTE XW-TL-POSITION (XW-TL-IDX) ROUNDED =
052500             WS-LN / TX-LINE-CNT.
052600     MOVE 0 TO WS-POS-TALLY WS-NEG-TALLY.
052700     PERFORM 515-TALLY-SENTIMENT-WORD THRU 515-EXIT
052800             VARYING WS-KW FROM 1 BY 1 UNTIL WS-KW > 8.
052900     IF WS-POS-TALLY > WS-NEG-TALLY
053000         MOVE 0.5 TO XW-TL-SENTIMENT (XW-TL-IDX)
053100     ELSE
053200         IF WS-NEG-TALLY > WS-POS-TALLY
053300             MOVE -0.5 TO XW-TL-SENTIMENT (XW-TL-IDX)
053400         ELSE
053500             MOVE 0 TO XW-TL-SENTIMENT (XW-TL-IDX)
053600         END-IF
053700     END-IF.
053800     PERFORM 320-COUNT-LINE-WORDS THRU 320-EXIT.
053900     IF WS-LINE-WORD-CNT >= 20
054000         MOVE 1.000 TO XW-TL-ENGAGEMENT (XW-TL-IDX)
054100     ELSE
054200         COMPUTE XW-TL-ENGAGEMENT (XW-TL-IDX) ROUNDED =
054300                 WS-LINE-WORD-CNT / 20
054400     END-IF.
054500 510-EXIT.
054600     EXIT.
054700*
054800 515-TALLY-SENTIMENT-WORD.
054900     MOVE 0 TO WS-HIT-TALLY.
055000     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
055100             FOR ALL WS-POSITIVE-WORD (WS-KW).
055200     ADD WS-HIT-TALLY TO WS-POS-TALLY.
055300     MOVE 0 TO WS-HIT-TALLY.
055400     INSPECT TX-TBL-LINE-UPPER (WS-LN) TALLYING WS-HIT-TALLY
055500             FOR ALL WS-NEGATIVE-WORD (WS-KW).
055600     ADD WS-HIT-TALLY TO WS-NEG-TALLY.
055700 515-EXIT.
055800     EXIT.
055900*
056000*  END OF PROGRAM CALLXSCN
