000100******************************************************************
000200*    ANLRES  -  ANALYSIS RESULT RECORD LAYOUT  (OUTPUT FILE)
000300*    ONE RECORD WRITTEN PER CALL THAT REACHES COMPLETED STATUS.
000400*    FAILED CALLS (214-VALIDATE-CALL-HDR REJECTS) WRITE NOTHING.
000500*    21 FIELDS SUM TO 102 BYTES - 8 BYTES FILLER RESERVED BELOW
000600*    FOR FUTURE FACTOR/INDICATOR ADDITIONS (SEE CALLANLZ REMARKS).
000700******************************************************************
000800 01  ANALYSIS-RESULT-REC.
000900     05  AR-CALL-ID              PIC 9(06).
001000     05  AR-DEAL-SCORE           PIC 9(03)V9(01).
001100     05  AR-RISK-LEVEL           PIC X(08).
001200     05  AR-INTENT-CLASS         PIC X(12).
001300     05  AR-INTENT-CONF          PIC 9V9(03).
001400     05  AR-OBJ-COUNT            PIC 9(03).
001500     05  AR-TOP-OBJECTION        PIC X(14).
001600     05  AR-REP-PCT              PIC 9(03)V9(01).
001700     05  AR-PROSPECT-PCT         PIC 9(03)V9(01).
001800     05  AR-TOTAL-WORDS          PIC 9(06).
001900     05  AR-TOPIC-COUNT          PIC 9(02).
002000     05  AR-MONEY-COUNT          PIC 9(03).
002100     05  AR-DATE-COUNT           PIC 9(03).
002200     05  AR-COMPETITOR-COUNT     PIC 9(02).
002300     05  AR-COACH-COUNT          PIC 9(03).
002400     05  AR-FACT-SENTIMENT       PIC 9(03)V9(01).
002500     05  AR-FACT-ENGAGEMENT      PIC 9(03)V9(01).
002600     05  AR-FACT-OBJ-RES         PIC 9(03)V9(01).
002700     05  AR-FACT-NEXT-STEPS      PIC 9(03)V9(01).
002800     05  AR-FACT-BUDGET-TIME     PIC 9(03)V9(01).
002900     05  AR-FACT-DECISION        PIC 9(03)V9(01).
003000     05  FILLER                  PIC X(08).
